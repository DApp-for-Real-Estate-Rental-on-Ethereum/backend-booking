000100******************************************************************        
000200*  COPY      : CPBKMAST                                        *          
000300*  SISTEMA   : RESERVAS DE ALQUILER DE PROPIEDADES              *         
000400*  CONTENIDO : LAYOUT MAESTRO DE RESERVAS                       *         
000500*              LARGO DE REGISTRO = 80 BYTES                     *         
000600*----------------------------------------------------------------         
000700*  HISTORIAL DE CAMBIOS                                         *         
000800*  FECHA       AUTOR   TICKET     DESCRIPCION                   *         
000900*  ----------  ------  ---------  ----------------------------- *         
001000*  1990-01-22  RTV     ALQ-0002   ALTA INICIAL DEL LAYOUT.       *        
001100*  1992-05-14  RTV     ALQ-0058   SE AGREGA BKG-NEGO-PCT.        *        
001200*  1994-02-18  MCS     ALQ-0091   SE AGREGA BKG-DELETED PARA EL  *        
001300*                                 BARRIDO DE SOLAPAMIENTO.       *        
001400*  1998-12-02  JAP     ALQ-0148   AJUSTE Y2K: BKG-CHECKIN/       *        
001500*                                 CHECKOUT PASAN A AAAAMMDD DE   *        
001600*                                 8 POSICIONES (ERA AAMMDD).     *        
001700*  2001-08-09  DLR     ALQ-0166   SE DESGLOSAN LAS FECHAS POR    *        
001800*                                 REDEFINES PARA LOS REPORTES.   *        
001900******************************************************************        
002000 01  REG-RESERVA.                                                         
002100     03  BKG-ID                  PIC 9(09).                               
002200     03  BKG-USER-ID             PIC 9(09).                               
002300     03  BKG-PROP-ID             PIC X(08).                               
002400*----------------------------------------------------------------         
002500*    FECHAS DE ESTADIA, FORMATO AAAAMMDD.  SE DESGLOSAN POR               
002600*    REDEFINES PARA USO EN CORTES Y EN EL LISTADO.                        
002700*----------------------------------------------------------------         
002800     03  BKG-CHECKIN             PIC 9(08).                               
002900     03  BKG-CHECKIN-R REDEFINES BKG-CHECKIN.                             
003000         05  BKG-CHECKIN-AAAA    PIC 9(04).                               
003100         05  BKG-CHECKIN-MM      PIC 9(02).                               
003200         05  BKG-CHECKIN-DD      PIC 9(02).                               
003300     03  BKG-CHECKOUT            PIC 9(08).                               
003400     03  BKG-CHECKOUT-R REDEFINES BKG-CHECKOUT.                           
003500         05  BKG-CHECKOUT-AAAA   PIC 9(04).                               
003600         05  BKG-CHECKOUT-MM     PIC 9(02).                               
003700         05  BKG-CHECKOUT-DD     PIC 9(02).                               
003800     03  BKG-TOTAL-PRICE         PIC S9(09)V99.                           
003900*----------------------------------------------------------------         
004000*    ESTADO DEL CICLO DE VIDA DE LA RESERVA (VER PROGM50S,                
004100*    PARRAFOS 3100 A 3900 PARA LAS TRANSICIONES PERMITIDAS).              
004200*    'PENDING' ES UN ESTADO LEGADO QUE AUN LLEGA DE ALTAS                 
004300*    ANTERIORES A LA REVISION ALQ-0091 Y SE RECLASIFICA SEGUN             
004400*    BKG-NEGO-PCT.                                                        
004500*----------------------------------------------------------------         
004600     03  BKG-STATUS              PIC X(20).                               
004700         88  BKG-EST-PAGO-PEND        VALUE 'PENDING_PAYMENT'.            
004800         88  BKG-EST-CONFIRMADA       VALUE 'CONFIRMED'.                  
004900         88  BKG-EST-NEGO-PEND        VALUE                               
005000                                  'PENDING_NEGOTIATION'.                  
005100         88  BKG-EST-CANCEL-DUENO     VALUE                               
005200                                  'CANCELLED_BY_HOST'.                    
005300         88  BKG-EST-CANCEL-HUESP     VALUE                               
005400                                  'CANCELLED_BY_TENANT'.                  
005500         88  BKG-EST-NEGO-RECHAZ      VALUE                               
005600                                  'NEGOTIATION_REJECTED'.                 
005700         88  BKG-EST-CHECKOUT-HUESP   VALUE                               
005800                                  'TENANT_CHECKED_OUT'.                   
005900         88  BKG-EST-COMPLETADA       VALUE 'COMPLETED'.                  
006000         88  BKG-EST-EN-DISPUTA       VALUE 'IN_DISPUTE'.                 
006100         88  BKG-EST-LEGADO-PEND      VALUE 'PENDING'.                    
006200     03  BKG-DISC-PCT            PIC 9(02).                               
006300     03  BKG-NEGO-PCT            PIC S9(03).                              
006400     03  BKG-DELETED             PIC X(01).                               
006500         88  BKG-ES-BORRADA           VALUE 'Y'.                          
006600         88  BKG-ES-VIGENTE           VALUE 'N'.                          
006700     03  FILLER                  PIC X(01).                               
