000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PGMFECNO.                                                 
000300 AUTHOR.        R TORRES VEGA.                                            
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ALQUILERES.                    
000500 DATE-WRITTEN.  1992-06-30.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO.                   
000800******************************************************************        
000900*   SUBRUTINA DE FECHAS DEL SISTEMA DE RESERVAS DE ALQUILER      *        
001000*   DE PROPIEDADES.                                              *        
001100*                                                                *        
001200*   RECIBE DOS FECHAS AAAAMMDD (ENTRADA Y SALIDA DE UNA          *        
001300*   RESERVA) POR LINKAGE Y DEVUELVE LA CANTIDAD DE NOCHES        *        
001400*   (DIFERENCIA DE DIAS CALENDARIO, SIN CONTAR EL DIA DE         *        
001500*   SALIDA) EN LK-NOCHES.  NO SE FACTURA LA NOCHE DE SALIDA.     *        
001600*                                                                *        
001700*   EL CALCULO SE HACE POR NUMERO JULIANO (METODO DE USO         *        
001800*   GENERAL EN EL DEPARTAMENTO PARA ESTE TIPO DE RUTINA) PARA    *        
001900*   EVITAR TABLAS DE DIAS POR MES Y EL PROBLEMA DE LOS ANIOS     *        
002000*   BISIESTOS.                                                   *        
002100*                                                                *        
002200*----------------------------------------------------------------         
002300*   HISTORIAL DE CAMBIOS                                        *         
002400*   FECHA       AUTOR   TICKET     DESCRIPCION                  *         
002500*   ----------  ------  ---------  ---------------------------- *         
002600*   1992-06-30  RTV     ALQ-0060   ALTA INICIAL, SUBRUTINA DE    *        
002700*                                  FECHAS POR NUMERO JULIANO PARA*        
002800*                                  EL SISTEMA DE RESERVAS.       *        
002900*   1993-02-09  RTV     ALQ-0067   SE AGREGA VALIDACION DE MES   *        
003000*                                  Y DIA FUERA DE RANGO.         *        
003100*   1995-11-20  MCS     ALQ-0112   SE CORRIGE EL CALCULO PARA    *        
003200*                                  FEBRERO EN ANIO BISIESTO      *        
003300*                                  (ERA COMUN LA FECHA 19960229).*        
003400*   1998-09-14  JAP     ALQ-0146   AJUSTE Y2K: SE AMPLIAN LAS    *        
003500*                                  FECHAS DE LINKAGE DE AAMMDD   *        
003600*                                  (6 POSICIONES) A AAAAMMDD     *        
003700*                                  (8 POSICIONES).  SE REVISA    *        
003800*                                  TODA LA ARITMETICA JULIANA    *        
003900*                                  CON EL SIGLO COMPLETO.        *        
004000*   1999-01-05  JAP     ALQ-0146   PRUEBAS DE PASAJE DE SIGLO,   *        
004100*                                  SIN OBSERVACIONES.            *        
004200*   2001-08-09  DLR     ALQ-0166   SE AGREGA WS-NOCHES-MSG-R     *        
004300*                                  PARA EL LISTADO DE ERRORES    *        
004400*                                  DE PROGM50S.                  *        
004500******************************************************************        
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*=======================*                                                 
005700 WORKING-STORAGE SECTION.                                                 
005800*=======================*                                                 
005900 77  FILLER       PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.           
006000                                                                          
006100*----------------------------------------------------------------         
006200*    FECHA DE ENTRADA (CHECK-IN), DESGLOSADA POR REDEFINES PARA           
006300*    ARMAR EL NUMERO JULIANO.                                             
006400*----------------------------------------------------------------         
006500 01  WS-FECHA-DESDE        PIC 9(08) VALUE ZEROS.                         
006600 01  WS-FECHA-DESDE-R REDEFINES WS-FECHA-DESDE.                           
006700     03  WS-FD-AAAA        PIC 9(04).                                     
006800     03  WS-FD-MM          PIC 9(02).                                     
006900     03  WS-FD-DD          PIC 9(02).                                     
007000                                                                          
007100*----------------------------------------------------------------         
007200*    FECHA DE SALIDA (CHECK-OUT), MISMO CRITERIO.                         
007300*----------------------------------------------------------------         
007400 01  WS-FECHA-HASTA        PIC 9(08) VALUE ZEROS.                         
007500 01  WS-FECHA-HASTA-R REDEFINES WS-FECHA-HASTA.                           
007600     03  WS-FH-AAAA        PIC 9(04).                                     
007700     03  WS-FH-MM          PIC 9(02).                                     
007800     03  WS-FH-DD          PIC 9(02).                                     
007900                                                                          
008000*----------------------------------------------------------------         
008100*    CAMPOS DE TRABAJO DE LA FORMULA JULIANA (VER PARRAFO 2000).          
008200*    TODOS COMP POR NORMA DEL DEPARTAMENTO PARA CONTADORES Y              
008300*    ACUMULADORES.                                                        
008400*----------------------------------------------------------------         
008500 77  WS-A-DESDE            PIC S9(04) COMP VALUE ZEROS.                   
008600 77  WS-Y-DESDE            PIC S9(06) COMP VALUE ZEROS.                   
008700 77  WS-M-DESDE            PIC S9(04) COMP VALUE ZEROS.                   
008800 77  WS-JDN-DESDE          PIC S9(09) COMP VALUE ZEROS.                   
008900 77  WS-A-HASTA            PIC S9(04) COMP VALUE ZEROS.                   
009000 77  WS-Y-HASTA            PIC S9(06) COMP VALUE ZEROS.                   
009100 77  WS-M-HASTA            PIC S9(04) COMP VALUE ZEROS.                   
009200 77  WS-JDN-HASTA          PIC S9(09) COMP VALUE ZEROS.                   
009300                                                                          
009400*----------------------------------------------------------------         
009500*    RESULTADO DE NOCHES, CON UNA VISTA EDITADA (REDEFINES) PARA          
009600*    QUE PROGM50S PUEDA VOLCARLO TAL CUAL AL LISTADO DE RECHAZOS          
009700*    CUANDO LA FECHA RESULTA INVALIDA.                                    
009800*----------------------------------------------------------------         
009900 01  WS-NOCHES-MSG.                                                       
010000     03  WS-NOCHES-NUM     PIC S9(05) COMP VALUE ZEROS.                   
010100 01  WS-NOCHES-MSG-R REDEFINES WS-NOCHES-MSG.                             
010200     03  WS-NOCHES-EDIT    PIC S9(05).                                    
010300                                                                          
010400 77  FILLER       PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.           
010500                                                                          
010600*----------------------------------------------------------------         
010700 LINKAGE SECTION.                                                         
010800*================*                                                        
010900*----------------------------------------------------------------         
011000*    AREA DE COMUNICACION CON EL PROGRAMA LLAMANTE (PROGM50S).            
011100*    LK-COD-RETORNO = 00 FECHAS VALIDAS, LK-NOCHES CALCULADO.             
011200*                   = 99 MES O DIA FUERA DE RANGO, NO SE CALCULA.         
011300*----------------------------------------------------------------         
011400 01  LK-COMUNICACION.                                                     
011500     03  LK-FEC-DESDE      PIC 9(08).                                     
011600     03  LK-FEC-HASTA      PIC 9(08).                                     
011700     03  LK-NOCHES         PIC S9(05).                                    
011800     03  LK-COD-RETORNO    PIC 9(02).                                     
011900         88  LK-FECHA-VALIDA       VALUE 00.                              
012000         88  LK-FECHA-INVALIDA     VALUE 99.                              
012100                                                                          
012200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
012300 PROCEDURE DIVISION USING LK-COMUNICACION.                                
012400                                                                          
012500 MAIN-PROGRAM-I.                                                          
012600                                                                          
012700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
012800                                                                          
012900     IF LK-FECHA-VALIDA THEN                                              
013000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                        
013100     END-IF.                                                              
013200                                                                          
013300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
013400                                                                          
013500 MAIN-PROGRAM-F. GOBACK.                                                  
013600                                                                          
013700                                                                          
013800*----  VALIDA MES/DIA DE AMBAS FECHAS ---------------------------         
013900 1000-INICIO-I.                                                           
014000                                                                          
014100     MOVE LK-FEC-DESDE  TO WS-FECHA-DESDE.                                
014200     MOVE LK-FEC-HASTA  TO WS-FECHA-HASTA.                                
014300     MOVE ZEROS         TO LK-NOCHES.                                     
014400     MOVE 00            TO LK-COD-RETORNO.                                
014500                                                                          
014600     IF WS-FD-MM   IS LESS THAN 01 OR GREATER THAN 12                     
014700        OR WS-FD-DD   IS LESS THAN 01 OR GREATER THAN 31                  
014800        OR WS-FH-MM   IS LESS THAN 01 OR GREATER THAN 12                  
014900        OR WS-FH-DD   IS LESS THAN 01 OR GREATER THAN 31                  
015000        MOVE 99         TO LK-COD-RETORNO                                 
015100     END-IF.                                                              
015200                                                                          
015300 1000-INICIO-F. EXIT.                                                     
015400                                                                          
015500                                                                          
015600*----  ARMA EL NUMERO JULIANO DE CADA FECHA Y RESTA -------------         
015700 2000-PROCESO-I.                                                          
015800                                                                          
015900     PERFORM 2100-JULIANO-DESDE-I THRU 2100-JULIANO-DESDE-F.              
016000     PERFORM 2200-JULIANO-HASTA-I THRU 2200-JULIANO-HASTA-F.              
016100                                                                          
016200     COMPUTE LK-NOCHES = WS-JDN-HASTA - WS-JDN-DESDE.                     
016300     MOVE LK-NOCHES     TO WS-NOCHES-NUM.                                 
016400                                                                          
016500 2000-PROCESO-F. EXIT.                                                    
016600                                                                          
016700                                                                          
016800*----  NUMERO JULIANO DE LA FECHA DE ENTRADA (CHECK-IN) ---------         
016900*      FORMULA CLASICA GREGORIANO->JULIANO, TODAS LAS DIVISIONES          
017000*      ENTERAS SON POSITIVAS (14-MES ES SIEMPRE 2 A 13) POR LO            
017100*      QUE EL TRUNCADO DE COBOL EQUIVALE AL DESCARTE DE DECIMAL           
017200*      USUAL DE LA FORMULA.  CORREGIDO EN ALQ-0112.                       
017300 2100-JULIANO-DESDE-I.                                                    
017400                                                                          
017500     COMPUTE WS-A-DESDE = (14 - WS-FD-MM) / 12.                           
017600     COMPUTE WS-Y-DESDE = WS-FD-AAAA + 4800 - WS-A-DESDE.                 
017700     COMPUTE WS-M-DESDE = WS-FD-MM + (12 * WS-A-DESDE) - 3.               
017800                                                                          
017900     COMPUTE WS-JDN-DESDE =                                               
018000        WS-FD-DD                                                          
018100        + ((153 * WS-M-DESDE) + 2) / 5                                    
018200        + (365 * WS-Y-DESDE)                                              
018300        + (WS-Y-DESDE / 4)                                                
018400        - (WS-Y-DESDE / 100)                                              
018500        + (WS-Y-DESDE / 400)                                              
018600        - 32045.                                                          
018700                                                                          
018800 2100-JULIANO-DESDE-F. EXIT.                                              
018900                                                                          
019000                                                                          
019100*----  NUMERO JULIANO DE LA FECHA DE SALIDA (CHECK-OUT) ---------         
019200 2200-JULIANO-HASTA-I.                                                    
019300                                                                          
019400     COMPUTE WS-A-HASTA = (14 - WS-FH-MM) / 12.                           
019500     COMPUTE WS-Y-HASTA = WS-FH-AAAA + 4800 - WS-A-HASTA.                 
019600     COMPUTE WS-M-HASTA = WS-FH-MM + (12 * WS-A-HASTA) - 3.               
019700                                                                          
019800     COMPUTE WS-JDN-HASTA =                                               
019900        WS-FH-DD                                                          
020000        + ((153 * WS-M-HASTA) + 2) / 5                                    
020100        + (365 * WS-Y-HASTA)                                              
020200        + (WS-Y-HASTA / 4)                                                
020300        - (WS-Y-HASTA / 100)                                              
020400        + (WS-Y-HASTA / 400)                                              
020500        - 32045.                                                          
020600                                                                          
020700 2200-JULIANO-HASTA-F. EXIT.                                              
020800                                                                          
020900                                                                          
021000*----  RUTINA DE CIERRE ------------------------------------------        
021100 9999-FINAL-I.                                                            
021200                                                                          
021300     CONTINUE.                                                            
021400                                                                          
021500 9999-FINAL-F. EXIT.                                                      
