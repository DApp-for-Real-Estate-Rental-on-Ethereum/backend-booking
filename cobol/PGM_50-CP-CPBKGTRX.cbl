000100******************************************************************        
000200*  COPY      : CPBKGTRX                                        *          
000300*  SISTEMA   : RESERVAS DE ALQUILER DE PROPIEDADES              *         
000400*  CONTENIDO : LAYOUT DE TRANSACCIONES DE RESERVA                *        
000500*              LARGO DE REGISTRO = 58 BYTES                     *         
000600*----------------------------------------------------------------         
000700*  HISTORIAL DE CAMBIOS                                         *         
000800*  FECHA       AUTOR   TICKET     DESCRIPCION                   *         
000900*  ----------  ------  ---------  ----------------------------- *         
001000*  1990-03-02  RTV     ALQ-0006   ALTA INICIAL DEL LAYOUT (SOLO  *        
001100*                                 'CR' Y 'CN').                 *         
001200*  1992-05-14  RTV     ALQ-0058   SE AGREGAN 'AN'/'RN' Y         *        
001300*                                 TRX-REQ-PRICE.                *         
001400*  1995-07-27  MCS     ALQ-0103   SE AGREGAN 'TC'/'OC'/'DI'.     *        
001500*  1997-10-10  MCS     ALQ-0131   SE AGREGA 'PY' (CONFIRMACION   *        
001600*                                 DE PAGO).                     *         
001700*  1999-01-05  JAP     ALQ-0140   SE AGREGA 'UP' (ACTUALIZACION).*        
001800******************************************************************        
001900 01  REG-TRANSACCION.                                                     
002000*----------------------------------------------------------------         
002100*    TIPO DE TRANSACCION -- VER PROGM50S, PARRAFO 2200-DESPACHAR          
002200*    PARA EL EVALUATE COMPLETO.                                           
002300*----------------------------------------------------------------         
002400     03  TRX-TYPE                PIC X(02).                               
002500         88  TRX-ES-CREAR             VALUE 'CR'.                         
002600         88  TRX-ES-ACTUALIZAR        VALUE 'UP'.                         
002700         88  TRX-ES-ACEPTAR-NEGO      VALUE 'AN'.                         
002800         88  TRX-ES-RECHAZAR-NEGO     VALUE 'RN'.                         
002900         88  TRX-ES-CANCELAR          VALUE 'CN'.                         
003000         88  TRX-ES-CHECKOUT-HUESPED  VALUE 'TC'.                         
003100         88  TRX-ES-CHECKOUT-DUENO    VALUE 'OC'.                         
003200         88  TRX-ES-DISPUTA           VALUE 'DI'.                         
003300         88  TRX-ES-PAGO-CONFIRMADO   VALUE 'PY'.                         
003400     03  TRX-BOOKING-ID          PIC 9(09).                               
003500     03  TRX-USER-ID             PIC 9(09).                               
003600     03  TRX-PROP-ID             PIC X(08).                               
003700     03  TRX-CHECKIN             PIC 9(08).                               
003800     03  TRX-CHECKOUT            PIC 9(08).                               
003900     03  TRX-REQ-PRICE           PIC S9(09)V99.                           
004000     03  FILLER                  PIC X(03).                               
