000100******************************************************************        
000200*  COPY      : CPPROPTY                                        *          
000300*  SISTEMA   : RESERVAS DE ALQUILER DE PROPIEDADES              *         
000400*  CONTENIDO : LAYOUT MAESTRO DE PROPIEDADES                    *         
000500*              LARGO DE REGISTRO = 50 BYTES                     *         
000600*----------------------------------------------------------------         
000700*  HISTORIAL DE CAMBIOS                                         *         
000800*  FECHA       AUTOR   TICKET     DESCRIPCION                   *         
000900*  ----------  ------  ---------  ----------------------------- *         
001000*  1989-04-11  RTV     ALQ-0001   ALTA INICIAL DEL LAYOUT.       *        
001100*  1991-09-03  RTV     ALQ-0044   SE AGREGA PROP-NEGO-PCT.       *        
001200*  1994-02-18  MCS     ALQ-0091   SE DESGLOSA PROP-NEGO-PCT EN   *        
001300*                                 ENTERO/DECIMAL (REDEFINES).    *        
001400*  1999-11-30  JAP     ALQ-0150   AJUSTE Y2K: SIN CAMBIOS DE     *        
001500*                                 FECHA EN ESTE LAYOUT, SE       *        
001600*                                 REVISA POR PEDIDO DE AUDITORIA.*        
001700*  2003-06-05  JAP     ALQ-0177   SE AGREGA FILLER DE RESERVA.   *        
001800******************************************************************        
001900 01  REG-PROPIEDAD.                                                       
002000*----------------------------------------------------------------         
002100*    CLAVE DE PROPIEDAD (ALFANUMERICA, ASIGNADA POR EL ALTA DE            
002200*    PROPIETARIO; NO ES SECUENCIAL).                                      
002300*----------------------------------------------------------------         
002400     03  PROP-ID                 PIC X(08).                               
002500     03  PROP-OWNER-ID           PIC 9(09).                               
002600     03  PROP-PRICE-NIGHT        PIC S9(07)V99.                           
002700*----------------------------------------------------------------         
002800*    INDICADORES DE PROPIEDAD (VALORES POSIBLES 'Y' / 'N')                
002900*----------------------------------------------------------------         
003000     03  PROP-NEGOTIABLE         PIC X(01).                               
003100         88  PROP-ES-NEGOCIABLE       VALUE 'Y'.                          
003200         88  PROP-NO-NEGOCIABLE       VALUE 'N'.                          
003300     03  PROP-DISC-ENAB          PIC X(01).                               
003400         88  PROP-DESC-HABILITADO     VALUE 'Y'.                          
003500         88  PROP-DESC-INHABILITADO   VALUE 'N'.                          
003600*----------------------------------------------------------------         
003700*    PORCENTAJE MAXIMO DE NEGOCIACION (00 = SIN TOPE DEFINIDO,            
003800*    SE APLICA EL PISO GENERAL DEL 80% -- VER PGM PROGM50S).              
003900*    REDEFINE PARA VALIDACION DE ENTERO/DECIMAL POR SEPARADO.             
004000*----------------------------------------------------------------         
004100     03  PROP-NEGO-PCT           PIC 9(02)V99.                            
004200     03  PROP-NEGO-PCT-R REDEFINES PROP-NEGO-PCT.                         
004300         05  PROP-NEGO-PCT-ENT   PIC 9(02).                               
004400         05  PROP-NEGO-PCT-DEC   PIC 9(02).                               
004500     03  FILLER                  PIC X(18).                               
