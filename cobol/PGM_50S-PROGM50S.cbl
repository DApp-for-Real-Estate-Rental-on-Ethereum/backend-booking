000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PROGM50S.                                                 
000300 AUTHOR.        R TORRES VEGA.                                            
000400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - ALQUILERES.                    
000500 DATE-WRITTEN.  1990-04-16.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO EXCLUSIVO DEL DEPARTAMENTO.                   
000800******************************************************************        
000900*                 PROCESO BATCH DE RESERVAS 50                   *        
001000*                 ==========================                    *         
001100*  ESTE PROGRAMA ES EL PROCESO NOCTURNO DEL SISTEMA DE           *        
001200*  RESERVAS DE ALQUILER DE PROPIEDADES.  CARGA EN MEMORIA EL     *        
001300*  MAESTRO DE PROPIEDADES Y EL MAESTRO DE RESERVAS VIGENTES,     *        
001400*  APLICA LAS NOVEDADES DEL DIA (ALTAS, BAJAS, ACEPTACION Y      *        
001500*  RECHAZO DE NEGOCIACIONES, CHECK-OUT, DISPUTAS Y PAGOS) Y      *        
001600*  DEJA EL MAESTRO ACTUALIZADO MAS EL LISTADO DE CONTROL.        *        
001700*                                                                *        
001800*  FUNCIONALIDADES PRINCIPALES:                                 *         
001900*  - CARGA TABLA DE PROPIEDADES (PROPTY) Y TABLA DE RESERVAS     *        
002000*    (BKGIN) EN MEMORIA, ORDENADAS POR CLAVE, PARA BUSQUEDA      *        
002100*    BINARIA (SEARCH ALL).                                      *         
002200*  - LEE EL ARCHIVO DE NOVEDADES (TRXIN) Y DESPACHA CADA         *        
002300*    TRANSACCION SEGUN TRX-TYPE.                                *         
002400*  - CALCULA EL PRECIO DE LA ESTADIA (NOCHES POR TARIFA, CON     *        
002500*    DESCUENTO POR ESTADIA LARGA CUANDO CORRESPONDE) Y EVALUA    *        
002600*    LAS NEGOCIACIONES DE PRECIO CONTRA EL TOPE DE LA            *        
002700*    PROPIEDAD.                                                 *         
002800*  - AL CONFIRMAR EL PAGO DE UNA RESERVA, BARRE EL RESTO DE      *        
002900*    RESERVAS DE LA MISMA PROPIEDAD Y CANCELA LAS QUE SE         *        
003000*    SOLAPAN EN FECHAS.                                         *         
003100*  - REBAJA EL MAESTRO DE RESERVAS (BKGOUT) SIN LAS BORRADAS     *        
003200*    POR EL BARRIDO DE SOLAPAMIENTO.                             *        
003300*  - EMITE EL LISTADO DE RESERVAS (LISTADO) CLASIFICADO POR      *        
003400*    ESTADO, CON TOTALES DE NEGOCIACIONES PENDIENTES, PAGOS      *        
003500*    PENDIENTES Y RESERVAS VIGENTES.                             *        
003600*  - REBOTA A UN ARCHIVO DE RECHAZOS (ERRLOG) LAS TRANSACCIONES  *        
003700*    QUE NO PASAN LA VALIDACION.                                *         
003800*                                                                *        
003900*  - CONTEMPLA VALIDACIONES DE APERTURA/CIERRE DE ARCHIVOS Y     *        
004000*    MUESTRA MENSAJES DE ERROR POR PANTALLA CUANDO SE            *        
004100*    PRODUCEN INCIDENTES.                                        *        
004200******************************************************************        
004300*----------------------------------------------------------------         
004400*   HISTORIAL DE CAMBIOS                                        *         
004500*   FECHA       AUTOR   TICKET     DESCRIPCION                  *         
004600*   ----------  ------  ---------  ---------------------------- *         
004700*   1990-04-16  RTV     ALQ-0003   ALTA INICIAL. SOLO ALTA (CR)  *        
004800*                                  Y CANCELACION (CN) DE         *        
004900*                                  RESERVAS, SIN NEGOCIACION.    *        
005000*   1991-09-03  RTV     ALQ-0044   SE AGREGA NEGOCIACION DE      *        
005100*                                  PRECIO (AN/RN) Y EL TOPE POR  *        
005200*                                  PROPIEDAD.                    *        
005300*   1992-08-20  RTV     ALQ-0060   SE AGREGA EL CALCULO DE       *        
005400*                                  NOCHES POR NUMERO JULIANO,    *        
005500*                                  LLAMANDO A PGMFECNO.          *        
005600*   1994-02-18  MCS     ALQ-0091   SE AGREGA EL BARRIDO DE       *        
005700*                                  SOLAPAMIENTO AL CONFIRMAR EL  *        
005800*                                  PAGO (PY) Y BKG-DELETED.      *        
005900*   1995-07-27  MCS     ALQ-0103   SE AGREGAN CHECK-OUT (TC/OC)  *        
006000*                                  Y DISPUTA (DI).               *        
006100*   1996-03-11  MCS     ALQ-0118   SE PASA LA TABLA DE           *        
006200*                                  PROPIEDADES A SEARCH ALL      *        
006300*                                  (ANTES BUSQUEDA SECUENCIAL,   *        
006400*                                  MUY LENTA CON EL VOLUMEN      *        
006500*                                  ACTUAL).                      *        
006600*   1997-10-10  MCS     ALQ-0131   SE AGREGA CONFIRMACION DE     *        
006700*                                  PAGO (PY) Y EL DESCUENTO POR  *        
006800*                                  ESTADIA LARGA.                *        
006900*   1998-09-14  JAP     ALQ-0146   AJUSTE Y2K: FECHAS DE 6 A 8   *        
007000*                                  POSICIONES (AAAAMMDD) EN      *        
007100*                                  TODOS LOS ARCHIVOS Y TABLAS.  *        
007200*   1999-01-05  JAP     ALQ-0140   SE AGREGA ACTUALIZACION (UP)  *        
007300*                                  DE RESERVA PENDIENTE.         *        
007400*   2000-02-28  JAP     ALQ-0152   PRUEBAS POST Y2K SOBRE CORTE  *        
007500*                                  DE SIGLO EN LA TABLA DE       *        
007600*                                  RESERVAS. SIN OBSERVACIONES.  *        
007700*   2001-08-09  DLR     ALQ-0166   SE AGREGA CLASIFICACION DE    *        
007800*                                  RESERVAS EN EL LISTADO        *        
007900*                                  (NEGOCIACION PENDIENTE, PAGO  *        
008000*                                  PENDIENTE, VIGENTES) CON      *        
008100*                                  TOTALES AL PIE.               *        
008200*   2003-06-05  JAP     ALQ-0177   SE AGREGA EL ARCHIVO DE       *        
008300*                                  RECHAZOS (ERRLOG) PARA LAS    *        
008400*                                  TRANSACCIONES QUE NO PASAN LA *        
008500*                                  VALIDACION.                   *        
008600*   2004-11-09  RAMIREZ ALQ-0201   EL COCIENTE INTERMEDIO DE LA  *        
008700*                                  NEGOCIACION (WS-NEGO-DIF-PCT) *        
008800*                                  SE LLEVABA A SOLO 2 DECIMALES *        
008900*                                  Y PERDIA PRECISION CONTRA UN  *        
009000*                                  PORCENTAJE DE PROPIEDAD NO    *        
009100*                                  EXACTO.  SE AMPLIO A 4        *        
009200*                                  DECIMALES ANTES DE REDONDEAR. *        
009300*   2004-12-14  RAMIREZ ALQ-0202   LA ACTUALIZACION (UP) SE      *        
009400*                                  RECHAZABA SI TRX-USER-ID NO   *        
009500*                                  COINCIDIA CON EL HUESPED DE   *        
009600*                                  LA RESERVA.  ESA VALIDACION   *        
009700*                                  NO CORRESPONDE PARA ESTE TIPO *        
009800*                                  DE TRANSACCION Y SE QUITO.    *        
009900******************************************************************        
010000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
010100 ENVIRONMENT DIVISION.                                                    
010200 CONFIGURATION SECTION.                                                   
010300 SPECIAL-NAMES.                                                           
010400*    C01/TOP-OF-FORM PARA EL SALTO DE PAGINA DEL LISTADO (7250).          
010500*    CLASE-ESTADO-VALIDO SE USA PARA VALIDAR QUE TB-BKG-STATUS            
010600*    TRAIGA UN VALOR ALFABETICO ANTES DE COMPARARLO CONTRA LOS            
010700*    LITERALES DE ESTADO.                                                 
010800     C01 IS TOP-OF-FORM                                                   
010900     CLASS CLASE-ESTADO-VALIDO IS 'A' THRU 'Z'.                           
011000                                                                          
011100 INPUT-OUTPUT SECTION.                                                    
011200 FILE-CONTROL.                                                            
011300                                                                          
011400*    LOS SEIS ARCHIVOS DEL LOTE SE ASIGNAN POR NOMBRE LOGICO DD;          
011500*    LA RESOLUCION AL ARCHIVO FISICO QUEDA A CARGO DEL JCL/SCRIPT         
011600*    DE PRODUCCION QUE INVOCA ESTE PROGRAMA.                              
011700     SELECT PROPERTY-FILE  ASSIGN DDPROPTY                                
011800     FILE STATUS IS FS-PROPTY.                                            
011900                                                                          
012000     SELECT BOOKING-FILE   ASSIGN DDBKGIN                                 
012100     FILE STATUS IS FS-BKGIN.                                             
012200                                                                          
012300     SELECT TRANS-FILE     ASSIGN DDTRXIN                                 
012400     FILE STATUS IS FS-TRXIN.                                             
012500                                                                          
012600     SELECT BOOKOUT-FILE   ASSIGN DDBKGOUT                                
012700     FILE STATUS IS FS-BKGOUT.                                            
012800                                                                          
012900     SELECT REPORT-FILE    ASSIGN DDLISTA                                 
013000     FILE STATUS IS FS-LISTADO.                                           
013100                                                                          
013200     SELECT ERROR-FILE     ASSIGN DDERRLOG                                
013300     FILE STATUS IS FS-ERRLOG.                                            
013400                                                                          
013500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
013600 DATA DIVISION.                                                           
013700 FILE SECTION.                                                            
013800                                                                          
013900*----  MAESTRO DE PROPIEDADES (ENTRADA, LEIDO A TABLA EN 1100) ---        
014000*      REGISTRO PLANO DE 50 POSICIONES, UNA LINEA POR PROPIEDAD.          
014100 FD  PROPERTY-FILE                                                        
014200     BLOCK CONTAINS 0 RECORDS                                             
014300     RECORDING MODE IS F.                                                 
014400 01  REG-ENTRADA-PROPTY     PIC X(50).                                    
014500                                                                          
014600*----  MAESTRO DE RESERVAS DEL DIA ANTERIOR (ENTRADA) ------------        
014700*      SE CARGA COMPLETO A TB-RESERVAS EN 1200 ANTES DE PROCESAR          
014800*      NINGUNA TRANSACCION -- EL LOTE DE HOY SIEMPRE PARTE DEL            
014900*      MAESTRO DE AYER, NUNCA DE UN ARCHIVO VACIO.                        
015000 FD  BOOKING-FILE                                                         
015100     BLOCK CONTAINS 0 RECORDS                                             
015200     RECORDING MODE IS F.                                                 
015300 01  REG-ENTRADA-BKGIN      PIC X(80).                                    
015400                                                                          
015500*----  ARCHIVO DE TRANSACCIONES DEL DIA (ENTRADA) ----------------        
015600*      UNA LINEA POR TRANSACCION, LEIDA SECUENCIALMENTE EN 2100 Y         
015700*      DESPACHADA POR TRX-TYPE EN 2200.  NO VIENE ORDENADO POR            
015800*      PROPIEDAD NI POR RESERVA -- CADA TRX SE RESUELVE CONTRA LA         
015900*      TABLA EN MEMORIA CON SEARCH ALL.                                   
016000 FD  TRANS-FILE                                                           
016100     BLOCK CONTAINS 0 RECORDS                                             
016200     RECORDING MODE IS F.                                                 
016300 01  REG-ENTRADA-TRXIN      PIC X(58).                                    
016400                                                                          
016500*----  MAESTRO DE RESERVAS ACTUALIZADO (SALIDA) ------------------        
016600*      SE GRABA AL FINAL DEL LOTE (PARRAFO 9000/9010) A PARTIR DE         
016700*      TB-RESERVAS YA CON TODAS LAS NOVEDADES DEL DIA APLICADAS Y         
016800*      DESPUES DEL BARRIDO DE SOLAPAMIENTO -- LAS FILAS MARCADAS          
016900*      BORRADAS NO SE ESCRIBEN.  ESTE ARCHIVO ES EL BOOKING-FILE          
017000*      DE MANANA.                                                         
017100 FD  BOOKOUT-FILE                                                         
017200     BLOCK CONTAINS 0 RECORDS                                             
017300     RECORDING MODE IS F.                                                 
017400 01  REG-SALIDA-BKGOUT      PIC X(80).                                    
017500                                                                          
017600*----  LISTADO DE RESERVAS (SALIDA, 132 POSICIONES) --------------        
017700*      IMPRESO CON PAGINACION Y BLOQUE DE TOTALES POR 7000/7900.          
017800 FD  REPORT-FILE                                                          
017900     BLOCK CONTAINS 0 RECORDS                                             
018000     RECORDING MODE IS F.                                                 
018100 01  REG-SALIDA-LISTADO     PIC X(132).                                   
018200                                                                          
018300*----  LISTADO DE TRANSACCIONES RECHAZADAS (SALIDA) --------------        
018400*      UNA LINEA POR RECHAZO, ESCRITA DESDE 8000-RECHAZAR-I CON EL        
018500*      MOTIVO EN TEXTO -- VER WS-MOTIVO-RECHAZO.                          
018600 FD  ERROR-FILE                                                           
018700     BLOCK CONTAINS 0 RECORDS                                             
018800     RECORDING MODE IS F.                                                 
018900 01  REG-SALIDA-ERRLOG      PIC X(132).                                   
019000                                                                          
019100                                                                          
019200 WORKING-STORAGE SECTION.                                                 
019300*========================*                                                
019400 77  FILLER    PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.              
019500                                                                          
019600*----------- STATUS ARCHIVOS ------------------------------------         
019700*    UN STATUS DISTINTO DE '00' EN CUALQUIERA DE LOS TRES                 
019800*    ARCHIVOS DE ENTRADA CORTA EL LOTE (VER 1000-INICIO-I Y               
019900*    9999-FINAL-I PARA EL RETURN-CODE QUE SE DEJA AL SISTEMA).            
020000 77  FS-PROPTY              PIC XX    VALUE SPACES.                       
020100 77  FS-BKGIN               PIC XX    VALUE SPACES.                       
020200 77  FS-TRXIN               PIC XX    VALUE SPACES.                       
020300 77  FS-BKGOUT              PIC XX    VALUE SPACES.                       
020400 77  FS-LISTADO             PIC XX    VALUE SPACES.                       
020500 77  FS-ERRLOG              PIC XX    VALUE SPACES.                       
020600                                                                          
020700*    WS-STATUS-FIN CONTROLA EL PERFORM ... UNTIL DEL LOOP                 
020800*    PRINCIPAL DE TRANSACCIONES (MAIN-PROGRAM-I); SE PRENDE EN            
020900*    2100-LEER-TRX-I CUANDO TRANS-FILE LLEGA A FIN DE ARCHIVO.            
021000 77  WS-STATUS-FIN          PIC X     VALUE 'N'.                          
021100     88  WS-FIN-LECTURA               VALUE 'Y'.                          
021200     88  WS-NO-FIN-LECTURA            VALUE 'N'.                          
021300                                                                          
021400 77  WS-PRIMER-REG          PIC XX    VALUE 'SI'.                         
021500                                                                          
021600*----------- COPYS DE LAYOUT DE REGISTRO -------------------------        
021700     COPY CPPROPTY.                                                       
021800     COPY CPBKMAST.                                                       
021900     COPY CPBKGTRX.                                                       
022000                                                                          
022100*----------------------------------------------------------------         
022200*    TABLA DE PROPIEDADES EN MEMORIA, ORDENADA POR PROP-ID PARA           
022300*    BUSQUEDA BINARIA (SEARCH ALL, PARRAFO 2600).  ALQ-0118.              
022400*----------------------------------------------------------------         
022500 01  TB-PROPIEDADES.                                                      
022600     03  TB-PROP-FILA OCCURS 1 TO 3000 TIMES                              
022700                      DEPENDING ON WS-PROP-CANT                           
022800                      ASCENDING KEY IS TB-PROP-ID                         
022900                      INDEXED BY IX-PROP.                                 
023000*        CLAVE DE BUSQUEDA BINARIA (SEARCH ALL).                          
023100         05  TB-PROP-ID              PIC X(08).                           
023200*        DUENO DE LA PROPIEDAD -- CONTRA ESTE CAMPO SE VALIDA             
023300*        QUIEN PUEDE ACEPTAR/RECHAZAR UNA NEGOCIACION (3300/3400).        
023400         05  TB-PROP-OWNER-ID        PIC 9(09).                           
023500*        TARIFA POR NOCHE, BASE DEL CALCULO DE PRECIO (2500).             
023600         05  TB-PROP-PRICE-NIGHT     PIC S9(07)V99.                       
023700*        'Y'/'N' -- SI ES 'N' EL PRECIO PEDIDO EN LA                      
023800*        TRANSACCION SE IGNORA Y SE CONFIRMA SIEMPRE A LISTA.             
023900         05  TB-PROP-NEGOTIABLE      PIC X(01).                           
024000*        'Y'/'N' -- HABILITA EL DESCUENTO POR ESTADIA LARGA               
024100*        (PARRAFO 2510).                                                  
024200         05  TB-PROP-DISC-ENAB       PIC X(01).                           
024300*        PISO DE NEGOCIACION PROPIO; 0 = USAR EL 80% FIJO                 
024400*        (PARRAFO 2550).                                                  
024500         05  TB-PROP-NEGO-PCT        PIC 9(02)V99.                        
024600         05  FILLER                  PIC X(05).                           
024700                                                                          
024800*----------------------------------------------------------------         
024900*    TABLA DE RESERVAS VIGENTES EN MEMORIA, ORDENADA POR BKG-ID           
025000*    PARA BUSQUEDA BINARIA (SEARCH ALL, PARRAFO 2650).                    
025100*----------------------------------------------------------------         
025200 01  TB-RESERVAS.                                                         
025300     03  TB-BKG-FILA  OCCURS 1 TO 20000 TIMES                             
025400                      DEPENDING ON WS-BKG-CANT                            
025500                      ASCENDING KEY IS TB-BKG-ID                          
025600                      INDEXED BY IX-BKG.                                  
025700*        CLAVE DE BUSQUEDA BINARIA (SEARCH ALL).  LAS ALTAS               
025800*        (3100) LA NUMERAN CON WS-BKG-ID-MAYOR + 1.                       
025900         05  TB-BKG-ID               PIC 9(09).                           
026000*        HUESPED QUE HIZO LA RESERVA (LA 'UP' NO VALIDA ESTE              
026100*        CAMPO CONTRA TRX-USER-ID, VER PARRAFO 3200).                     
026200         05  TB-BKG-USER-ID          PIC 9(09).                           
026300         05  TB-BKG-PROP-ID          PIC X(08).                           
026400         05  TB-BKG-CHECKIN          PIC 9(08).                           
026500         05  TB-BKG-CHECKOUT         PIC 9(08).                           
026600         05  TB-BKG-TOTAL-PRICE      PIC S9(09)V99.                       
026700*        ESTADO DE LA RESERVA, VER LOS NIVELES 88 A CONTINUA-             
026800*        CION.  'PENDING' ES UN ESTADO LEGADO ANTERIOR A LA               
026900*        NEGOCIACION DE PRECIO (ALQ-0044), RECLASIFICADO EN               
027000*        EL LISTADO POR EL PARRAFO 7150.                                  
027100         05  TB-BKG-STATUS           PIC X(20).                           
027200             88  TB-BKG-EST-PAGO-PEND     VALUE                           
027300                                  'PENDING_PAYMENT'.                      
027400             88  TB-BKG-EST-CONFIRMADA    VALUE 'CONFIRMED'.              
027500             88  TB-BKG-EST-NEGO-PEND     VALUE                           
027600                                  'PENDING_NEGOTIATION'.                  
027700             88  TB-BKG-EST-CANCEL-DUENO  VALUE                           
027800                                  'CANCELLED_BY_HOST'.                    
027900             88  TB-BKG-EST-CANCEL-HUESP  VALUE                           
028000                                  'CANCELLED_BY_TENANT'.                  
028100             88  TB-BKG-EST-NEGO-RECHAZ   VALUE                           
028200                                  'NEGOTIATION_REJECTED'.                 
028300             88  TB-BKG-EST-CHECKOUT-HUESP VALUE                          
028400                                  'TENANT_CHECKED_OUT'.                   
028500             88  TB-BKG-EST-COMPLETADA    VALUE 'COMPLETED'.              
028600             88  TB-BKG-EST-EN-DISPUTA    VALUE 'IN_DISPUTE'.             
028700             88  TB-BKG-EST-LEGADO-PEND   VALUE 'PENDING'.                
028800*        DESCUENTO POR ESTADIA LARGA REALMENTE APLICADO (PUEDE            
028900*        SER CERO AUNQUE LA PROPIEDAD LO TENGA HABILITADO SI              
029000*        LAS NOCHES NO ALCANZAN EL TRAMO, VER 2510).                      
029100         05  TB-BKG-DISC-PCT         PIC 9(02).                           
029200*        PORCENTAJE DE NEGOCIACION AL QUE SE CERRO LA RESERVA,            
029300*        ENTERO SIN DECIMALES.  CERO SI NO HUBO NEGOCIACION.              
029400         05  TB-BKG-NEGO-PCT         PIC S9(03).                          
029500         05  TB-BKG-DELETED          PIC X(01).                           
029600             88  TB-BKG-ES-BORRADA        VALUE 'Y'.                      
029700             88  TB-BKG-ES-VIGENTE         VALUE 'N'.                     
029800         05  FILLER                  PIC X(05).                           
029900                                                                          
030000*----------- CONTADORES Y SUBINDICES (TODOS COMP, NORMA DPTO) ---         
030100*    CANTIDAD DE FILAS CARGADAS EN CADA TABLA MAS EL SUBINDICE            
030200*    DE BARRIDO -- SIN ESTOS TRES NO SE PODRIA USAR OCCURS                
030300*    DEPENDING ON NI SEARCH ALL SOBRE LAS TABLAS EN MEMORIA.              
030400 77  WS-PROP-CANT           PIC S9(05) COMP VALUE ZEROS.                  
030500 77  WS-BKG-CANT            PIC S9(05) COMP VALUE ZEROS.                  
030600*    NUMERO DE RESERVA MAS ALTO DEL MAESTRO CARGADO; LAS ALTAS            
030700*    (TRX-TYPE 'CR', PARRAFO 3100) NUMERAN LA RESERVA NUEVA               
030800*    CON ESTE VALOR MAS UNO.                                              
030900 77  WS-BKG-ID-MAYOR        PIC S9(09) COMP VALUE ZEROS.                  
031000 77  WS-IX-BARRIDO          PIC S9(05) COMP VALUE ZEROS.                  
031100                                                                          
031200*----------- ACUMULADORES DE ESTADISTICA (COMP) ------------------        
031300*    TOTALES DE TRANSACCIONES PARA EL DISPLAY DE CIERRE                   
031400*    (PARRAFO 9999) Y PARA EL BLOQUE DE TOTALES DEL LISTADO               
031500*    (PARRAFO 7900).                                                      
031600 77  WS-TRX-LEIDAS          PIC S9(07) COMP VALUE ZEROS.                  
031700 77  WS-TRX-RECHAZADAS      PIC S9(07) COMP VALUE ZEROS.                  
031800 77  WS-TRX-APLICADAS       PIC S9(07) COMP VALUE ZEROS.                  
031900*    CANTIDAD DE RESERVAS CANCELADAS Y OMITIDAS POR EL BARRIDO            
032000*    DE SOLAPAMIENTO (PARRAFO 4010), DESDE ALQ-0091.                      
032100 77  WS-BKG-CANCEL-SOLAPE   PIC S9(05) COMP VALUE ZEROS.                  
032200 77  WS-OVERLAP-SKIPPED     PIC S9(05) COMP VALUE ZEROS.                  
032300*    CONTADORES DE CLASIFICACION DEL LISTADO (PARRAFO 7150),              
032400*    DESDE ALQ-0166.                                                      
032500 77  WS-CANT-NEGO-PEND      PIC S9(05) COMP VALUE ZEROS.                  
032600 77  WS-CANT-PAGO-PEND      PIC S9(05) COMP VALUE ZEROS.                  
032700 77  WS-CANT-VIGENTES       PIC S9(05) COMP VALUE ZEROS.                  
032800 77  WS-CANT-GRABADAS       PIC S9(05) COMP VALUE ZEROS.                  
032900 77  WS-CANT-COMPLETADAS    PIC S9(05) COMP VALUE ZEROS.                  
033000 77  WS-CANT-CANCELADAS     PIC S9(05) COMP VALUE ZEROS.                  
033100*    ACUMULADORES PARA LOS PROMEDIOS DEL BLOQUE DE TOTALES; EL            
033200*    PROMEDIO NO SE CALCULA SI WS-CANT-VIGENTES QUEDA EN CERO             
033300*    (PARRAFO 7900), PARA NO DIVIDIR POR CERO.                            
033400 77  WS-SUM-PRECIO-TOTAL    PIC S9(11)V99 VALUE ZEROS.                    
033500 77  WS-SUM-NOCHES          PIC S9(09) COMP VALUE ZEROS.                  
033600 77  WS-AVG-PRECIO          PIC S9(09)V99 VALUE ZEROS.                    
033700 77  WS-AVG-NOCHES          PIC S9(05)V99 COMP VALUE ZEROS.               
033800                                                                          
033900*----------- SWITCHES DE FIN DE ARCHIVO DE CARGA (TABLAS) -------         
034000 77  WS-STATUS-PROPTY       PIC X     VALUE 'N'.                          
034100     88  WS-FIN-PROPTY                VALUE 'Y'.                          
034200     88  WS-NO-FIN-PROPTY             VALUE 'N'.                          
034300 77  WS-STATUS-BKGIN        PIC X     VALUE 'N'.                          
034400     88  WS-FIN-BKGIN                 VALUE 'Y'.                          
034500     88  WS-NO-FIN-BKGIN              VALUE 'N'.                          
034600                                                                          
034700*----------- SWITCHES DE BUSQUEDA EN TABLA (SEARCH ALL) ---------         
034800 77  WS-PROP-ENCONTRADA     PIC X     VALUE 'N'.                          
034900     88  WS-PROP-SI-ENCONTRADA        VALUE 'Y'.                          
035000     88  WS-PROP-NO-ENCONTRADA        VALUE 'N'.                          
035100 77  WS-BKG-ENCONTRADA      PIC X     VALUE 'N'.                          
035200     88  WS-BKG-SI-ENCONTRADA         VALUE 'Y'.                          
035300     88  WS-BKG-NO-ENCONTRADA         VALUE 'N'.                          
035400                                                                          
035500*----------- CAMPOS DE TRABAJO DE LA RESERVA CONFIRMADA (PY) ----         
035600*    USADOS POR EL BARRIDO DE SOLAPAMIENTO, PARRAFO 4000.                 
035700 01  WS-CONF-BARRIDO.                                                     
035800     03  WS-CONF-BKG-ID     PIC 9(09).                                    
035900     03  WS-CONF-PROP-ID    PIC X(08).                                    
036000     03  WS-CONF-CHECKIN    PIC 9(08).                                    
036100     03  WS-CONF-CHECKOUT   PIC 9(08).                                    
036200     03  FILLER             PIC X(05).                                    
036300                                                                          
036400*----------- CAMPOS DE TRABAJO PARA PRECIO Y DESCUENTO -----------        
036500 77  WS-NOCHES              PIC S9(05) COMP VALUE ZEROS.                  
036600 77  WS-PRECIO-BASE         PIC S9(09)V99 VALUE ZEROS.                    
036700 77  WS-DESC-PCT            PIC S9(03) COMP VALUE ZEROS.                  
036800 77  WS-DESC-IMPORTE        PIC S9(09)V99 VALUE ZEROS.                    
036900 77  WS-PRECIO-FINAL        PIC S9(09)V99 VALUE ZEROS.                    
037000 77  WS-NEGO-TOPE-IMPORTE   PIC S9(09)V99 VALUE ZEROS.                    
037100*    WS-NEGO-DIF-PCT LLEVA 4 DECIMALES (NO 2) PORQUE ES UN                
037200*    COCIENTE INTERMEDIO (FRACCION DE DESCUENTO O RAZON DE                
037300*    NEGOCIACION) QUE SE REDONDEA RECIEN AL FINAL.  CON SOLO 2            
037400*    DECIMALES SE PERDIA PRECISION EN PORCENTAJES NO EXACTOS              
037500*    (POR EJEMPLO 12.34%) Y EL TOPE DE NEGOCIACION QUEDABA MAL            
037600*    CALCULADO.  CORREGIDO SEGUN PASE ALQ-0201 (RAMIREZ, 2004).           
037700 77  WS-NEGO-DIF-PCT        PIC S9(03)V9(4) VALUE ZEROS.                  
037800                                                                          
037900*----------------------------------------------------------------         
038000*    IMPORTE DE PRECIO CON VISTA EDITADA (REDEFINES) PARA EL              
038100*    LISTADO DE RECHAZOS.  ALQ-0177.                                      
038200*----------------------------------------------------------------         
038300 01  WS-PRECIO-MSG.                                                       
038400     03  WS-PRECIO-MSG-NUM  PIC S9(09)V99 VALUE ZEROS.                    
038500 01  WS-PRECIO-MSG-R REDEFINES WS-PRECIO-MSG.                             
038600     03  WS-PRECIO-MSG-EDIT PIC S9(11).                                   
038700                                                                          
038800*----------------------------------------------------------------         
038900*    FECHA DE PROCESO PARA EL ENCABEZADO DEL LISTADO Y PARA LA            
039000*    CLASIFICACION DE RESERVAS VIGENTES (PARRAFO 7150), CON UNA           
039100*    VISTA POR PARTES (REDEFINES).  ALQ-0166.                             
039200*----------------------------------------------------------------         
039300 01  WS-FECHA-PROCESO       PIC 9(08) VALUE ZEROS.                        
039400 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.                       
039500     03  WS-FP-AAAA         PIC 9(04).                                    
039600     03  WS-FP-MM           PIC 9(02).                                    
039700     03  WS-FP-DD           PIC 9(02).                                    
039800                                                                          
039900*----------------------------------------------------------------         
040000*    FECHA DEL SISTEMA (AAMMDD, TAL COMO LA DEVUELVE ACCEPT...            
040100*    FROM DATE) Y SIGLO DERIVADO PARA ARMAR WS-FECHA-PROCESO EN           
040200*    AAAAMMDD.  AJUSTE Y2K, VER 1050-DERIVAR-SIGLO.  ALQ-0177.            
040300*----------------------------------------------------------------         
040400 01  WS-FECHA-SISTEMA       PIC 9(06) VALUE ZEROS.                        
040500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                       
040600     03  WS-FS-AA           PIC 9(02).                                    
040700     03  WS-FS-MM           PIC 9(02).                                    
040800     03  WS-FS-DD           PIC 9(02).                                    
040900 77  WS-FS-SIGLO            PIC 9(02) COMP VALUE ZEROS.                   
041000                                                                          
041100*----------- LINKAGE DE LLAMADA A LA SUBRUTINA DE FECHAS --------         
041200*    WK-COMUNICACION SE PASA POR CALL ... USING A PGMFECNO, QUE           
041300*    DEVUELVE LA CANTIDAD DE NOCHES ENTRE WK-FEC-DESDE Y                  
041400*    WK-FEC-HASTA (METODO DIA JULIANO) Y UN CODIGO DE RETORNO.            
041500 77  WS-PGMFEC              PIC X(08) VALUE 'PGMFECNO'.                   
041600 01  WK-COMUNICACION.                                                     
041700     03  WK-FEC-DESDE       PIC 9(08).                                    
041800     03  WK-FEC-HASTA       PIC 9(08).                                    
041900     03  WK-NOCHES          PIC S9(05).                                   
042000     03  WK-COD-RETORNO     PIC 9(02).                                    
042100*        00 = FECHAS VALIDAS Y CHECKOUT POSTERIOR A CHECKIN;              
042200*        99 = ALGUNA DE LAS DOS FECHAS ES INVALIDA (VER 8000).            
042300         88  WK-FECHA-VALIDA      VALUE 00.                               
042400         88  WK-FECHA-INVALIDA    VALUE 99.                               
042500     03  FILLER             PIC X(03).                                    
042600                                                                          
042700*----------- MENSAJE DE RECHAZO ----------------------------------        
042800 77  WS-MOTIVO-RECHAZO      PIC X(40) VALUE SPACES.                       
042900                                                                          
043000*----------------------------------------------------------------         
043100*    FECHAS DE ESTADIA EN CURSO DE CALCULO, CARGADAS POR 3100/            
043200*    3200 ANTES DE PERFORM 2500.  VISTA POR PARTES (REDEFINES)            
043300*    PARA LA VALIDACION DE ANIO EN 8000-RECHAZAR.  ALQ-0177.              
043400*----------------------------------------------------------------         
043500 01  WS-CALC-FECHAS.                                                      
043600     03  WS-CALC-CHECKIN    PIC 9(08) VALUE ZEROS.                        
043700     03  WS-CALC-CHECKOUT   PIC 9(08) VALUE ZEROS.                        
043800 01  WS-CALC-FECHAS-R REDEFINES WS-CALC-FECHAS.                           
043900     03  WS-CALC-CKIN-AAAA  PIC 9(04).                                    
044000     03  FILLER             PIC 9(04).                                    
044100     03  WS-CALC-CKOUT-AAAA PIC 9(04).                                    
044200     03  FILLER             PIC 9(04).                                    
044300                                                                          
044400*----------- CLAVES DE BUSQUEDA EN LAS TABLAS EN MEMORIA --------         
044500 77  WS-BUSCAR-PROP-ID      PIC X(08) VALUE SPACES.                       
044600 77  WS-BUSCAR-BKG-ID       PIC 9(09) VALUE ZEROS.                        
044700                                                                          
044800*----------------------------------------------------------------         
044900*    CAMPOS DEL EVALUADOR DE NEGOCIACION (PARRAFO 2550).                  
045000*    WS-NEGO-MODO DISTINGUE ALTA ('C') DE ACTUALIZACION ('U')             
045100*    PORQUE EL RECHAZO POR PRECIO INSUFICIENTE SOLO CORTA LA              
045200*    TRANSACCION EN 'UP' -- EN 'CR' SE IGNORA EN SILENCIO Y LA            
045300*    RESERVA QUEDA EN PENDING_PAYMENT AL PRECIO DE LISTA.                 
045400*----------------------------------------------------------------         
045500 77  WS-NEGO-MODO           PIC X     VALUE 'C'.                          
045600 77  WS-NEGO-RECHAZO        PIC X     VALUE 'N'.                          
045700     88  WS-NEGO-ES-RECHAZO           VALUE 'Y'.                          
045800     88  WS-NEGO-NO-RECHAZO           VALUE 'N'.                          
045900 77  WS-STATUS-RESULT       PIC X(20) VALUE SPACES.                       
046000 77  WS-NEGO-PCT-RESULT     PIC S9(03) COMP VALUE ZEROS.                  
046100                                                                          
046200*----------- IMPRESION -------------------------------------------        
046300 77  IMP-LINE                PIC X(132)  VALUE ALL '='.                   
046400 77  IMP-LINE2               PIC X(132)  VALUE ALL '-'.                   
046500 77  IMP-SEPARATE            PIC X(132)  VALUE SPACES.                    
046600 77  IMP-CUENTA-LINEA        PIC S9(02) COMP VALUE ZEROS.                 
046700 77  IMP-CUENTA-PAGINA       PIC S9(02) COMP VALUE ZEROS.                 
046800                                                                          
046900 01  IMP-TITULO.                                                          
047000     03  FILLER              PIC X(03)   VALUE ' | '.                     
047100     03  FILLER              PIC X(38)   VALUE                            
047200                 'LISTADO DE RESERVAS DE ALQUILER - '.                    
047300     03  IMP-FECHA-TIT       PIC ZZZZ/ZZ/ZZ.                              
047400     03  FILLER              PIC X(15)   VALUE SPACES.                    
047500     03  FILLER              PIC X(15)   VALUE 'NUMERO PAGINA: '.         
047600     03  IMP-PAG-TIT         PIC ZZ9.                                     
047700     03  FILLER              PIC X(48)   VALUE SPACES.                    
047800                                                                          
047900*    LINEA DE ENCABEZADO DE COLUMNAS DEL LISTADO -- SE REIMPRIME          
048000*    DESPUES DE CADA SALTO DE PAGINA (VER 7250) PORQUE EL PAPEL           
048100*    CONTINUO NO TRAE LAS COLUMNAS IMPRESAS DE FABRICA.                   
048200 01  IMP-SUBTITULO.                                                       
048300     03  FILLER              PIC X(03)  VALUE ' | '.                      
048400     03  IMP-BKG-SUB         PIC X(11)  VALUE 'NRO RESERVA'.              
048500     03  FILLER              PIC X(03)  VALUE ' | '.                      
048600     03  IMP-PROP-SUB        PIC X(08)  VALUE 'PROPIEDA'.                 
048700     03  FILLER              PIC X(03)  VALUE ' | '.                      
048800     03  IMP-USR-SUB         PIC X(09)  VALUE 'HUESPED'.                  
048900     03  FILLER              PIC X(03)  VALUE ' | '.                      
049000     03  IMP-CKIN-SUB        PIC X(10)  VALUE 'CHECK-IN'.                 
049100     03  FILLER              PIC X(03)  VALUE ' | '.                      
049200     03  IMP-CKOUT-SUB       PIC X(10)  VALUE 'CHECK-OUT'.                
049300     03  FILLER              PIC X(03)  VALUE ' | '.                      
049400     03  IMP-NOCHES-SUB      PIC X(06)  VALUE 'NOCHES'.                   
049500     03  FILLER              PIC X(03)  VALUE ' | '.                      
049600     03  IMP-PRECIO-SUB      PIC X(14)  VALUE 'PRECIO TOTAL'.             
049700     03  FILLER              PIC X(03)  VALUE ' | '.                      
049800     03  IMP-DESC-SUB        PIC X(05)  VALUE 'DESC%'.                    
049900     03  FILLER              PIC X(03)  VALUE ' | '.                      
050000     03  IMP-ESTADO-SUB      PIC X(20)  VALUE 'ESTADO'.                   
050100     03  FILLER              PIC X(03)  VALUE ' | '.                      
050200                                                                          
050300*    LINEA DE DETALLE DEL LISTADO -- UNA POR RESERVA VIGENTE,             
050400*    ARMADA EN 7200-IMPRIMIR-DETALLE-I A PARTIR DE LA FILA DE             
050500*    TB-RESERVAS QUE ESTA APUNTANDO IX-BKG EN ESE MOMENTO.                
050600 01  WS-REG-DETALLE.                                                      
050700     03  FILLER              PIC X(03)  VALUE ' | '.                      
050800     03  IMP-BKG-IMP         PIC Z(08)9.                                  
050900     03  FILLER              PIC X(03)  VALUE ' | '.                      
051000     03  IMP-PROP-IMP        PIC X(08).                                   
051100     03  FILLER              PIC X(03)  VALUE ' | '.                      
051200     03  IMP-USR-IMP         PIC Z(08)9.                                  
051300     03  FILLER              PIC X(03)  VALUE ' | '.                      
051400     03  IMP-CKIN-IMP        PIC ZZZZ/ZZ/ZZ.                              
051500     03  FILLER              PIC X(03)  VALUE ' | '.                      
051600     03  IMP-CKOUT-IMP       PIC ZZZZ/ZZ/ZZ.                              
051700     03  FILLER              PIC X(03)  VALUE ' | '.                      
051800     03  IMP-NOCHES-IMP      PIC ZZZZ9.                                   
051900     03  FILLER              PIC X(03)  VALUE ' | '.                      
052000     03  IMP-PRECIO-IMP      PIC -Z(08)9.99.                              
052100     03  FILLER              PIC X(03)  VALUE ' | '.                      
052200     03  IMP-DESC-IMP        PIC Z9.                                      
052300     03  FILLER              PIC X(03)  VALUE ' | '.                      
052400     03  IMP-ESTADO-IMP      PIC X(20).                                   
052500     03  FILLER              PIC X(03)  VALUE ' | '.                      
052600                                                                          
052700*----------------------------------------------------------------         
052800*    BLOQUE DE TOTALES DEL LISTADO -- CUATRO LINEAS, UNA POR              
052900*    GRUPO DE INDICADORES.  ALQ-0177.                                     
053000*----------------------------------------------------------------         
053100 01  IMP-TOTAL-1.                                                         
053200     03  FILLER              PIC X(05)  VALUE SPACES.                     
053300     03  FILLER              PIC X(17)  VALUE 'TOTAL RESERVAS: '.         
053400     03  IMP-TOT-RESERVAS    PIC ZZZZ9.                                   
053500     03  FILLER              PIC X(05)  VALUE SPACES.                     
053600     03  FILLER              PIC X(13)  VALUE 'COMPLETADAS: '.            
053700     03  IMP-TOT-COMPLETAS   PIC ZZZZ9.                                   
053800     03  FILLER              PIC X(05)  VALUE SPACES.                     
053900     03  FILLER              PIC X(13)  VALUE 'CANCELADAS: '.             
054000     03  IMP-TOT-CANCELADAS  PIC ZZZZ9.                                   
054100     03  FILLER              PIC X(59)  VALUE SPACES.                     
054200                                                                          
054300 01  IMP-TOTAL-2.                                                         
054400     03  FILLER              PIC X(05)  VALUE SPACES.                     
054500     03  FILLER              PIC X(20)  VALUE                             
054600                 'PRECIO PROMEDIO: '.                                     
054700     03  IMP-TOT-PRECIO-PROM PIC Z(08)9.99.                               
054800     03  FILLER              PIC X(05)  VALUE SPACES.                     
054900     03  FILLER              PIC X(20)  VALUE                             
055000                 'NOCHES PROMEDIO: '.                                     
055100     03  IMP-TOT-NOCHES-PROM PIC ZZZ9.99.                                 
055200     03  FILLER              PIC X(63)  VALUE SPACES.                     
055300                                                                          
055400*    IMP-TOT-NEGO/IMP-TOT-PAGO/IMP-TOT-VIG SALEN DE LOS                   
055500*    CONTADORES QUE LLENA 7150-CLASIFICAR-I PARRAFO POR PARRAFO           
055600*    MIENTRAS SE ARMA EL LISTADO -- NO SON UN SEGUNDO PASADO.             
055700 01  IMP-TOTAL-3.                                                         
055800     03  FILLER              PIC X(05)  VALUE SPACES.                     
055900     03  FILLER              PIC X(28)  VALUE                             
056000                 'NEGOCIACIONES PENDIENTES: '.                            
056100     03  IMP-TOT-NEGO        PIC ZZZZ9.                                   
056200     03  FILLER              PIC X(05)  VALUE SPACES.                     
056300     03  FILLER         PIC X(19)  VALUE 'PAGOS PENDIENTES: '.            
056400     03  IMP-TOT-PAGO        PIC ZZZZ9.                                   
056500     03  FILLER              PIC X(05)  VALUE SPACES.                     
056600     03  FILLER              PIC X(10)  VALUE 'VIGENTES: '.               
056700     03  IMP-TOT-VIG         PIC ZZZZ9.                                   
056800     03  FILLER              PIC X(45)  VALUE SPACES.                     
056900                                                                          
057000*    IMP-TOT-SOLAP-ELIM/IMP-TOT-SOLAP-OMIT VIENEN DEL BARRIDO DE          
057100*    SOLAPAMIENTO (PARRAFO 4010); IMP-TOT-TRX-RECH ES EL TOTAL DE         
057200*    LINEAS QUE SE ESCRIBIERON EN EL ERROR-FILE.                          
057300 01  IMP-TOTAL-4.                                                         
057400     03  FILLER              PIC X(05)  VALUE SPACES.                     
057500     03  FILLER              PIC X(21)  VALUE                             
057600                 'SOLAPES ELIMINADOS: '.                                  
057700     03  IMP-TOT-SOLAP-ELIM  PIC ZZZZ9.                                   
057800     03  FILLER              PIC X(05)  VALUE SPACES.                     
057900     03  FILLER              PIC X(21)  VALUE                             
058000                 'SOLAPES OMITIDOS   : '.                                 
058100     03  IMP-TOT-SOLAP-OMIT  PIC ZZZZ9.                                   
058200     03  FILLER              PIC X(05)  VALUE SPACES.                     
058300     03  FILLER              PIC X(21)  VALUE                             
058400                 'TRANSACCIONES RECH.: '.                                 
058500     03  IMP-TOT-TRX-RECH    PIC ZZZZ9.                                   
058600     03  FILLER              PIC X(39)  VALUE SPACES.                     
058700                                                                          
058800*    ENCABEZADO Y DETALLE DEL LISTADO DE RECHAZOS -- NO SE USAN EN        
058900*    REPORT-FILE, SE ESCRIBEN EN ERROR-FILE DESDE 8000-RECHAZAR-I.        
059000 01  IMP-REJ-SUBTITULO.                                                   
059100     03  FILLER              PIC X(03)  VALUE ' | '.                      
059200     03  FILLER              PIC X(02)  VALUE 'TX'.                       
059300     03  FILLER              PIC X(03)  VALUE ' | '.                      
059400     03  FILLER              PIC X(11)  VALUE 'NRO RESERVA'.              
059500     03  FILLER              PIC X(03)  VALUE ' | '.                      
059600     03  FILLER         PIC X(40)  VALUE 'MOTIVO DEL RECHAZO'.            
059700     03  FILLER              PIC X(60)  VALUE SPACES.                     
059800                                                                          
059900 01  IMP-REJ-DETALLE.                                                     
060000     03  FILLER              PIC X(03)  VALUE ' | '.                      
060100     03  IMP-REJ-TIPO        PIC X(02).                                   
060200     03  FILLER              PIC X(03)  VALUE ' | '.                      
060300     03  IMP-REJ-BKG         PIC Z(08)9.                                  
060400     03  FILLER              PIC X(03)  VALUE ' | '.                      
060500     03  IMP-REJ-MOTIVO      PIC X(40).                                   
060600     03  FILLER              PIC X(60)  VALUE SPACES.                     
060700                                                                          
060800 77  FILLER    PIC X(26) VALUE '* FINAL WORKING-STORAGE  *'.              
060900                                                                          
061000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
061100 PROCEDURE DIVISION.                                                      
061200                                                                          
061300*----  SECUENCIA PRINCIPAL DEL LOTE DIARIO DE RESERVAS ---------          
061400*      CARGA MAESTROS Y TABLAS (1000), PROCESA TODAS LAS                  
061500*      TRANSACCIONES DEL DIA (2000, UNA POR UNA HASTA FIN DE              
061600*      TRXIN), GRABA EL MAESTRO ACTUALIZADO (9000), IMPRIME EL            
061700*      LISTADO (7000) Y CIERRA (9999).  EL ORDEN NO SE PUEDE              
061800*      ALTERAR: EL LISTADO SE ARMA DESPUES DE APLICAR TODAS LAS           
061900*      NOVEDADES Y EL BARRIDO DE SOLAPAMIENTO, NUNCA ANTES.               
062000 MAIN-PROGRAM-I.                                                          
062100                                                                          
062200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
062300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
062400                            UNTIL WS-FIN-LECTURA.                         
062500     PERFORM 9000-GRABAR-RESERVAS-I THRU 9000-GRABAR-RESERVAS-F.          
062600     PERFORM 7000-REPORTE-I THRU 7000-REPORTE-F.                          
062700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
062800                                                                          
062900 MAIN-PROGRAM-F. GOBACK.                                                  
063000*    EL ORDEN DE APERTURA ES FIJO: PROPTY, BKGIN Y TRXIN DE ENTRADA,      
063100*    LUEGO BKGOUT, LISTADO Y ERRLOG DE SALIDA.  CUALQUIER OPEN QUE        
063200*    DEVUELVA FS DISTINTO DE '00' PRENDE WS-FIN-LECTURA Y DEJA            
063300*    RETURN-CODE EN 9999 PARA QUE EL JCL/SCRIPT DE PRODUCCION NO          
063400*    SIGA CON LOS PASOS SIGUIENTES DEL JOB.  NO SE HACE ROLLBACK DE       
063500*    LOS ARCHIVOS YA ABIERTOS -- SE ASUME QUE EL OPERADOR REVISA EL       
063600*    LISTADO DE CONSOLA Y CORRIGE EL DD ANTES DE REINTENTAR.              
063700                                                                          
063800                                                                          
063900*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA ---------         
064000 1000-INICIO-I.                                                           
064100                                                                          
064200*    NOTA -- SI CUALQUIERA DE LOS SEIS OPEN FALLA, IGUAL SE INTENTAN LOS  
064300*            RESTANTES (PARA QUE LA CONSOLA MUESTRE TODOS LOS DD MAL      
064400*            ASIGNADOS DE UNA SOLA CORRIDA) Y RECIEN AL FINAL SE DECIDE SI
064500*            SE CARGAN LAS TABLAS.                                        
064600                                                                          
064700     SET WS-NO-FIN-LECTURA TO TRUE                                        
064800     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
064900     PERFORM 1050-DERIVAR-SIGLO-I THRU 1050-DERIVAR-SIGLO-F               
065000     MOVE 99 TO IMP-CUENTA-LINEA                                          
065100     MOVE 01 TO IMP-CUENTA-PAGINA                                         
065200                                                                          
065300     OPEN INPUT  PROPERTY-FILE                                            
065400     IF FS-PROPTY IS NOT EQUAL '00' THEN                                  
065500        DISPLAY '* ERROR EN OPEN PROPTY = ' FS-PROPTY                     
065600        MOVE 9999 TO RETURN-CODE                                          
065700        SET WS-FIN-LECTURA TO TRUE                                        
065800     END-IF                                                               
065900                                                                          
066000     OPEN INPUT  BOOKING-FILE                                             
066100     IF FS-BKGIN IS NOT EQUAL '00' THEN                                   
066200        DISPLAY '* ERROR EN OPEN BKGIN  = ' FS-BKGIN                      
066300        MOVE 9999 TO RETURN-CODE                                          
066400        SET WS-FIN-LECTURA TO TRUE                                        
066500     END-IF                                                               
066600                                                                          
066700     OPEN INPUT  TRANS-FILE                                               
066800     IF FS-TRXIN IS NOT EQUAL '00' THEN                                   
066900        DISPLAY '* ERROR EN OPEN TRXIN  = ' FS-TRXIN                      
067000        MOVE 9999 TO RETURN-CODE                                          
067100        SET WS-FIN-LECTURA TO TRUE                                        
067200     END-IF                                                               
067300                                                                          
067400     OPEN OUTPUT BOOKOUT-FILE                                             
067500     IF FS-BKGOUT IS NOT EQUAL '00' THEN                                  
067600        DISPLAY '* ERROR EN OPEN BKGOUT = ' FS-BKGOUT                     
067700        MOVE 9999 TO RETURN-CODE                                          
067800        SET WS-FIN-LECTURA TO TRUE                                        
067900     END-IF                                                               
068000                                                                          
068100     OPEN OUTPUT REPORT-FILE                                              
068200     IF FS-LISTADO IS NOT EQUAL '00' THEN                                 
068300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO                   
068400        MOVE 9999 TO RETURN-CODE                                          
068500        SET WS-FIN-LECTURA TO TRUE                                        
068600     END-IF                                                               
068700                                                                          
068800     OPEN OUTPUT ERROR-FILE                                               
068900     IF FS-ERRLOG IS NOT EQUAL '00' THEN                                  
069000        DISPLAY '* ERROR EN OPEN ERRLOG = ' FS-ERRLOG                     
069100        MOVE 9999 TO RETURN-CODE                                          
069200        SET WS-FIN-LECTURA TO TRUE                                        
069300     END-IF                                                               
069400                                                                          
069500     IF WS-NO-FIN-LECTURA THEN                                            
069600        PERFORM 1100-CARGAR-PROPIEDADES-I                                 
069700           THRU 1100-CARGAR-PROPIEDADES-F                                 
069800        PERFORM 1200-CARGAR-RESERVAS-I                                    
069900           THRU 1200-CARGAR-RESERVAS-F                                    
070000        PERFORM 2100-LEER-TRX-I THRU 2100-LEER-TRX-F                      
070100     END-IF.                                                              
070200                                                                          
070300 1000-INICIO-F. EXIT.                                                     
070400*    ESTE PARRAFO EXISTE PORQUE ACCEPT ... FROM DATE DEVUELVE SOLO        
070500*    6 POSICIONES (AAMMDD) EN ESTE COMPILADOR, Y EL RESTO DEL             
070600*    PROGRAMA (EN PARTICULAR LA CLASIFICACION DE RESERVAS VIGENTES        
070700*    DEL PARRAFO 7150 Y EL ENCABEZADO DEL LISTADO) TRABAJA CON            
070800*    FECHAS DE 8 POSICIONES.  SIN ESTA CONVERSION EL PROCESO DE           
070900*    CIERRE DE SIGLO DE 1999/2000 HUBIERA QUEDADO CON EL ANIO EN          
071000*    19XX PARA TODAS LAS CORRIDAS DEL ANIO 2000 EN ADELANTE.              
071100                                                                          
071200                                                                          
071300*---- ARMA WS-FECHA-PROCESO EN AAAAMMDD A PARTIR DE LA FECHA -----        
071400*     DE SISTEMA EN AAMMDD.  PIVOTE DE SIGLO EN EL ANIO 50, IGUAL         
071500*     QUE EL CRITERIO ADOPTADO EN PGMFECNO PARA EL PASAJE DE              
071600*     SIGLO (ALQ-0177, VER TAMBIEN ALQ-0146 EN PGMFECNO).                 
071700 1050-DERIVAR-SIGLO-I.                                                    
071800                                                                          
071900*    NOTA -- EL PIVOTE 50 SE ELIGIO PORQUE EL SISTEMA NO OPERA CON        
072000*            RESERVAS DE PROPIEDADES ANTERIORES AL ANIO 1950 NI           
072100*            POSTERIORES AL 2049; SI ALGUNA VEZ HACE FALTA CORRER         
072200*            MAS ALLA DE ESE RANGO HAY QUE REVISAR TAMBIEN PGMFECNO.      
072300                                                                          
072400     IF WS-FS-AA IS LESS THAN 50                                          
072500        MOVE 20 TO WS-FS-SIGLO                                            
072600     ELSE                                                                 
072700        MOVE 19 TO WS-FS-SIGLO                                            
072800     END-IF                                                               
072900                                                                          
073000     COMPUTE WS-FP-AAAA = (WS-FS-SIGLO * 100) + WS-FS-AA                  
073100     MOVE WS-FS-MM    TO WS-FP-MM                                         
073200     MOVE WS-FS-DD    TO WS-FP-DD.                                        
073300                                                                          
073400 1050-DERIVAR-SIGLO-F. EXIT.                                              
073500*    SE PODRIA HABER LEIDO PROPTY DIRECTO CONTRA CADA RESERVA, PERO       
073600*    CON EL VOLUMEN ACTUAL (VER ALQ-0118) ESO IMPLICABA UNA LECTURA       
073700*    DE DISCO POR CADA CALCULO DE PRECIO Y NEGOCIACION.  CARGANDO         
073800*    TODO EN LA TABLA TB-PROPIEDADES UNA SOLA VEZ AL INICIO, EL           
073900*    RESTO DEL PROCESO BUSCA EN MEMORIA CON SEARCH ALL.                   
074000                                                                          
074100                                                                          
074200*---- CARGA EL MAESTRO DE PROPIEDADES EN TB-PROPIEDADES ---------         
074300*     EL ARCHIVO VIENE ORDENADO POR PROP-ID (ALQ-0118).                   
074400 1100-CARGAR-PROPIEDADES-I.                                               
074500                                                                          
074600*    NOTA -- EL LIMITE DE LA TABLA (3000 PROPIEDADES, VER LA COPY) NO SE  
074700*            VALIDA EXPLICITAMENTE ACA -- SI EL MAESTRO TRAE MAS FILAS DE 
074800*            LAS QUE ENTRAN EN OCCURS, EL COMPILADOR/RUN-TIME CORTA CON   
074900*            UN ABEND DE SUBINDICE FUERA DE RANGO.                        
075000                                                                          
075100     MOVE ZEROS TO WS-PROP-CANT                                           
075200     SET WS-NO-FIN-PROPTY TO TRUE                                         
075300                                                                          
075400     PERFORM 1110-LEER-PROPTY-I THRU 1110-LEER-PROPTY-F                   
075500                                                                          
075600     PERFORM 1120-CARGAR-PROPTY-I THRU 1120-CARGAR-PROPTY-F               
075700                                  UNTIL WS-FIN-PROPTY.                    
075800                                                                          
075900 1100-CARGAR-PROPIEDADES-F. EXIT.                                         
076000*    FS-PROPTY '10' ES FIN DE ARCHIVO NORMAL, NO ES UN ERROR.             
076100*    CUALQUIER OTRO STATUS DISTINTO DE '00' SE TRATA COMO ERROR DE        
076200*    E/S Y CORTA TODA LA CORRIDA (WS-FIN-LECTURA), NO SOLO LA CARGA       
076300*    DE PROPIEDADES, PORQUE SIN EL MAESTRO COMPLETO EN MEMORIA NO         
076400*    SE PUEDE VALIDAR NINGUNA TRANSACCION.                                
076500                                                                          
076600                                                                          
076700*---- LEE UN REGISTRO DEL MAESTRO DE PROPIEDADES -----------------        
076800 1110-LEER-PROPTY-I.                                                      
076900                                                                          
077000*    EL AREA REG-PROPIEDAD DE LA COPY CPPROPTY SE REUTILIZA EN CADA       
077100*    LECTURA -- NO SE LIMPIA ENTRE UNA Y OTRA PORQUE READ ... INTO        
077200*    REEMPLAZA TODOS LOS CAMPOS DEL REGISTRO LEIDO.                       
077300                                                                          
077400     READ PROPERTY-FILE INTO REG-PROPIEDAD                                
077500                                                                          
077600     EVALUATE FS-PROPTY                                                   
077700        WHEN '00'                                                         
077800           CONTINUE                                                       
077900        WHEN '10'                                                         
078000           SET WS-FIN-PROPTY TO TRUE                                      
078100        WHEN OTHER                                                        
078200           DISPLAY '* ERROR EN LECTURA PROPTY = ' FS-PROPTY               
078300           MOVE 9999 TO RETURN-CODE                                       
078400           SET WS-FIN-LECTURA TO TRUE                                     
078500           SET WS-FIN-PROPTY  TO TRUE                                     
078600     END-EVALUATE.                                                        
078700                                                                          
078800 1110-LEER-PROPTY-F. EXIT.                                                
078900*    SE ASUME QUE EL MAESTRO YA VIENE ORDENADO ASCENDENTE POR             
079000*    PROP-ID (RESPONSABILIDAD DEL PROCESO ANTERIOR QUE ARMA EL            
079100*    ARCHIVO); ESTE PARRAFO NO ORDENA NI VALIDA DUPLICADOS.  SI EL        
079200*    ARCHIVO VINIERA DESORDENADO, SEARCH ALL EN 2600 PODRIA NO            
079300*    ENCONTRAR PROPIEDADES QUE SI EXISTEN.                                
079400                                                                          
079500                                                                          
079600*---- INCORPORA LA PROPIEDAD LEIDA A LA TABLA EN MEMORIA ---------        
079700 1120-CARGAR-PROPTY-I.                                                    
079800                                                                          
079900*    ESTE PARRAFO SE INVOCA UNA VEZ POR CADA PROPIEDAD LEIDA, EN UN       
080000*    PERFORM ... THRU QUE SE VUELVE A LLAMAR A SI MISMO AL FINAL          
080100*    (VER LA ULTIMA LINEA) HASTA QUE 1110 PRENDE WS-FIN-PROPTY.           
080200                                                                          
080300     ADD 1 TO WS-PROP-CANT                                                
080400     MOVE PROP-ID          TO TB-PROP-ID (WS-PROP-CANT)                   
080500     MOVE PROP-OWNER-ID    TO TB-PROP-OWNER-ID (WS-PROP-CANT)             
080600     MOVE PROP-PRICE-NIGHT TO TB-PROP-PRICE-NIGHT (WS-PROP-CANT)          
080700     MOVE PROP-NEGOTIABLE  TO TB-PROP-NEGOTIABLE (WS-PROP-CANT)           
080800     MOVE PROP-DISC-ENAB   TO TB-PROP-DISC-ENAB (WS-PROP-CANT)            
080900     MOVE PROP-NEGO-PCT    TO TB-PROP-NEGO-PCT (WS-PROP-CANT)             
081000                                                                          
081100     PERFORM 1110-LEER-PROPTY-I THRU 1110-LEER-PROPTY-F.                  
081200                                                                          
081300 1120-CARGAR-PROPTY-F. EXIT.                                              
081400*    ADEMAS DE CARGAR LA TABLA, ESTE PARRAFO CALCULA WS-BKG-ID-           
081500*    MAYOR, EL BKG-ID MAS ALTO DEL MAESTRO.  LAS ALTAS (TRX-TYPE          
081600*    'CR') NUMERAN LA RESERVA NUEVA CON WS-BKG-ID-MAYOR + 1 EN EL         
081700*    PARRAFO 3100 -- NO HAY GENERADOR DE SECUENCIA EXTERNO.               
081800                                                                          
081900                                                                          
082000*---- CARGA EL MAESTRO DE RESERVAS EN TB-RESERVAS ----------------        
082100*     EL ARCHIVO VIENE ORDENADO POR BKG-ID ASCENDENTE.  SE                
082200*     RETIENE EL MAYOR BKG-ID PARA NUMERAR LAS ALTAS (CR).                
082300 1200-CARGAR-RESERVAS-I.                                                  
082400                                                                          
082500*    NOTA -- EL LIMITE DE 20000 RESERVAS ES EL MISMO CRITERIO: EL DEPARTA-
082600*            MENTO DE SISTEMAS EVALUO QUE ES SUFICIENTE PARA EL VOLUMEN   
082700*            DIARIO ACTUAL MAS MARGEN DE CRECIMIENTO DE VARIOS ANIOS.     
082800                                                                          
082900     MOVE ZEROS TO WS-BKG-CANT                                            
083000     MOVE ZEROS TO WS-BKG-ID-MAYOR                                        
083100     SET WS-NO-FIN-BKGIN TO TRUE                                          
083200                                                                          
083300     PERFORM 1210-LEER-BKGIN-I THRU 1210-LEER-BKGIN-F                     
083400                                                                          
083500     PERFORM 1220-CARGAR-BKGIN-I THRU 1220-CARGAR-BKGIN-F                 
083600                                 UNTIL WS-FIN-BKGIN.                      
083700                                                                          
083800 1200-CARGAR-RESERVAS-F. EXIT.                                            
083900*    MISMO CRITERIO DE FS QUE 1110-LEER-PROPTY-I: '10' ES FIN             
084000*    NORMAL, CUALQUIER OTRO VALOR CORTA LA CORRIDA COMPLETA.              
084100                                                                          
084200                                                                          
084300*---- LEE UN REGISTRO DEL MAESTRO DE RESERVAS --------------------        
084400 1210-LEER-BKGIN-I.                                                       
084500                                                                          
084600*    IGUAL QUE 1110-LEER-PROPTY-I PERO CONTRA EL MAESTRO DE               
084700*    RESERVAS; EL AREA REG-RESERVA VIENE DE LA COPY CPBKMAST.             
084800                                                                          
084900     READ BOOKING-FILE INTO REG-RESERVA                                   
085000                                                                          
085100     EVALUATE FS-BKGIN                                                    
085200        WHEN '00'                                                         
085300           CONTINUE                                                       
085400        WHEN '10'                                                         
085500           SET WS-FIN-BKGIN TO TRUE                                       
085600        WHEN OTHER                                                        
085700           DISPLAY '* ERROR EN LECTURA BKGIN  = ' FS-BKGIN                
085800           MOVE 9999 TO RETURN-CODE                                       
085900           SET WS-FIN-LECTURA TO TRUE                                     
086000           SET WS-FIN-BKGIN   TO TRUE                                     
086100     END-EVALUATE.                                                        
086200                                                                          
086300 1210-LEER-BKGIN-F. EXIT.                                                 
086400*    TB-BKG-DELETED SE INICIALIZA SIEMPRE EN 'N' AL CARGAR, AUNQUE        
086500*    EL REGISTRO DE ENTRADA NO TRAIGA ESE INDICADOR -- BKGIN ES EL        
086600*    MAESTRO DE RESERVAS VIGENTES, NUNCA CONTIENE BAJAS.  LAS             
086700*    BAJAS SE DECIDEN RECIEN DURANTE ESTA CORRIDA (CANCELACION            
086800*    EXPLICITA O BARRIDO DE SOLAPAMIENTO, PARRAFOS 3500 Y 4000).          
086900                                                                          
087000                                                                          
087100*---- INCORPORA LA RESERVA LEIDA A LA TABLA EN MEMORIA -----------        
087200 1220-CARGAR-BKGIN-I.                                                     
087300                                                                          
087400*    ADEMAS DE COPIAR LOS CAMPOS A LA TABLA, ACTUALIZA WS-BKG-ID-         
087500*    MAYOR CUANDO CORRESPONDE Y VUELVE A LLAMARSE A SI MISMO PARA         
087600*    SEGUIR CARGANDO HASTA EL FIN DE ARCHIVO.                             
087700                                                                          
087800     ADD 1 TO WS-BKG-CANT                                                 
087900     MOVE BKG-ID           TO TB-BKG-ID (WS-BKG-CANT)                     
088000     MOVE BKG-USER-ID      TO TB-BKG-USER-ID (WS-BKG-CANT)                
088100     MOVE BKG-PROP-ID      TO TB-BKG-PROP-ID (WS-BKG-CANT)                
088200     MOVE BKG-CHECKIN      TO TB-BKG-CHECKIN (WS-BKG-CANT)                
088300     MOVE BKG-CHECKOUT     TO TB-BKG-CHECKOUT (WS-BKG-CANT)               
088400     MOVE BKG-TOTAL-PRICE  TO TB-BKG-TOTAL-PRICE (WS-BKG-CANT)            
088500     MOVE BKG-STATUS       TO TB-BKG-STATUS (WS-BKG-CANT)                 
088600     MOVE BKG-DISC-PCT     TO TB-BKG-DISC-PCT (WS-BKG-CANT)               
088700     MOVE BKG-NEGO-PCT     TO TB-BKG-NEGO-PCT (WS-BKG-CANT)               
088800     MOVE 'N'              TO TB-BKG-DELETED (WS-BKG-CANT)                
088900                                                                          
089000     IF BKG-ID IS GREATER THAN WS-BKG-ID-MAYOR THEN                       
089100        MOVE BKG-ID TO WS-BKG-ID-MAYOR                                    
089200     END-IF                                                               
089300                                                                          
089400     PERFORM 1210-LEER-BKGIN-I THRU 1210-LEER-BKGIN-F.                    
089500                                                                          
089600 1220-CARGAR-BKGIN-F. EXIT.                                               
089700*    UNA SOLA TRANSACCION QUEDA "EN MEMORIA" POR VEZ, EN EL AREA          
089800*    REG-TRANSACCION DE LA COPY CPBKGTRX.  ESTE PARRAFO DESPACHA LA       
089900*    QUE YA ESTA CARGADA Y RECIEN DESPUES LEE LA SIGUIENTE, PARA          
090000*    QUE EL LAZO PRINCIPAL (MAIN-PROGRAM-I) TENGA SIEMPRE UNA             
090100*    TRANSACCION VALIDA ANTES DE VOLVER A PREGUNTAR WS-FIN-LECTURA.       
090200                                                                          
090300                                                                          
090400*---- PROCESA LA TRANSACCION ACTUALMENTE EN MEMORIA Y AVANZA ----         
090500 2000-PROCESO-I.                                                          
090600                                                                          
090700*    LIMPIA WS-MOTIVO-RECHAZO ANTES DE DESPACHAR PARA QUE UN              
090800*    RECHAZO DE LA TRANSACCION ANTERIOR NO QUEDE PEGADO EN EL             
090900*    MENSAJE DE ERROR DE LA SIGUIENTE SI ESTA NO LLEGA A ESCRIBIR         
091000*    SU PROPIO MOTIVO.                                                    
091100                                                                          
091200     ADD 1 TO WS-TRX-LEIDAS                                               
091300     MOVE SPACES TO WS-MOTIVO-RECHAZO                                     
091400                                                                          
091500     PERFORM 2200-DESPACHAR-I THRU 2200-DESPACHAR-F                       
091600                                                                          
091700     PERFORM 2100-LEER-TRX-I THRU 2100-LEER-TRX-F.                        
091800                                                                          
091900 2000-PROCESO-F. EXIT.                                                    
092000*    A DIFERENCIA DE LA CARGA DE TABLAS, AQUI FS-TRXIN '10' SI            
092100*    TERMINA TODO EL PROCESO (WS-FIN-LECTURA) PORQUE EL ARCHIVO DE        
092200*    NOVEDADES SE LEE UNA TRANSACCION POR VUELTA DE TODO EL LAZO          
092300*    PRINCIPAL, NO SOLO EN LA CARGA INICIAL.                              
092400                                                                          
092500                                                                          
092600*---- LEE UNA TRANSACCION DEL ARCHIVO DE NOVEDADES ---------------        
092700 2100-LEER-TRX-I.                                                         
092800                                                                          
092900*    ESTE ES EL UNICO PARRAFO DE LECTURA QUE PRENDE WS-FIN-LECTURA        
093000*    EN CONDICION NORMAL (FS-TRXIN '10') -- LOS DEMAS ARCHIVOS SE         
093100*    LEEN DE UNA SOLA VEZ AL PRINCIPIO, NO EN EL LAZO PRINCIPAL.          
093200                                                                          
093300     READ TRANS-FILE INTO REG-TRANSACCION                                 
093400                                                                          
093500     EVALUATE FS-TRXIN                                                    
093600        WHEN '00'                                                         
093700           CONTINUE                                                       
093800        WHEN '10'                                                         
093900           SET WS-FIN-LECTURA TO TRUE                                     
094000        WHEN OTHER                                                        
094100           DISPLAY '* ERROR EN LECTURA TRXIN  = ' FS-TRXIN                
094200           MOVE 9999 TO RETURN-CODE                                       
094300           SET WS-FIN-LECTURA TO TRUE                                     
094400     END-EVALUATE.                                                        
094500                                                                          
094600 2100-LEER-TRX-F. EXIT.                                                   
094700*    LOS OCHO TIPOS DE TRANSACCION VALIDOS SON CR (ALTA), UP              
094800*    (ACTUALIZACION), AN (ACEPTAR NEGOCIACION), RN (RECHAZAR              
094900*    NEGOCIACION), CN (CANCELAR), TC (CHECK-OUT DEL HUESPED), OC          
095000*    (CHECK-OUT CONFIRMADO POR EL DUENO), DI (DISPUTA) Y PY (PAGO         
095100*    CONFIRMADO).  CUALQUIER OTRO VALOR DE TRX-TYPE CAE EN EL WHEN        
095200*    OTHER Y SE REBOTA COMO TRANSACCION INVALIDA -- ESA ES LA UNICA       
095300*    VALIDACION QUE SE HACE ANTES DE CONOCER EL DETALLE DE CADA           
095400*    TIPO.                                                                
095500                                                                          
095600                                                                          
095700*---- DESPACHA LA TRANSACCION SEGUN TRX-TYPE ---------------------        
095800 2200-DESPACHAR-I.                                                        
095900                                                                          
096000*    NOTA -- EL WHEN OTHER DE ESTE EVALUATE ES LA UNICA LINEA DE DEFENSA  
096100*            CONTRA UN TRX-TYPE MAL CARGADO EN EL ARCHIVO DE NOVEDADES;   
096200*            TODOS LOS DEMAS PARRAFOS DE TRANSACCION ASUMEN QUE YA        
096300*            LLEGARON AL TIPO CORRECTO.                                   
096400                                                                          
096500     EVALUATE TRUE                                                        
096600        WHEN TRX-ES-CREAR                                                 
096700           PERFORM 3100-TRX-CREAR-I THRU 3100-TRX-CREAR-F                 
096800        WHEN TRX-ES-ACTUALIZAR                                            
096900           PERFORM 3200-TRX-ACTUALIZAR-I                                  
097000              THRU 3200-TRX-ACTUALIZAR-F                                  
097100        WHEN TRX-ES-ACEPTAR-NEGO                                          
097200           PERFORM 3300-TRX-ACEPTAR-NEGO-I                                
097300              THRU 3300-TRX-ACEPTAR-NEGO-F                                
097400        WHEN TRX-ES-RECHAZAR-NEGO                                         
097500           PERFORM 3400-TRX-RECHAZAR-NEGO-I                               
097600              THRU 3400-TRX-RECHAZAR-NEGO-F                               
097700        WHEN TRX-ES-CANCELAR                                              
097800           PERFORM 3500-TRX-CANCELAR-I THRU 3500-TRX-CANCELAR-F           
097900        WHEN TRX-ES-CHECKOUT-HUESPED                                      
098000           PERFORM 3600-TRX-CHECKOUT-HUESPED-I                            
098100              THRU 3600-TRX-CHECKOUT-HUESPED-F                            
098200        WHEN TRX-ES-CHECKOUT-DUENO                                        
098300           PERFORM 3700-TRX-CHECKOUT-DUENO-I                              
098400              THRU 3700-TRX-CHECKOUT-DUENO-F                              
098500        WHEN TRX-ES-DISPUTA                                               
098600           PERFORM 3800-TRX-DISPUTA-I THRU 3800-TRX-DISPUTA-F             
098700        WHEN TRX-ES-PAGO-CONFIRMADO                                       
098800           PERFORM 3900-TRX-PAGO-I THRU 3900-TRX-PAGO-F                   
098900        WHEN OTHER                                                        
099000*    RECHAZO: TIPO DE TRANSACCION DESCONOCIDO (CONTINUA)                  
099100           MOVE 'TIPO DE TRANSACCION DESCONOCIDO'                         
099200                                  TO WS-MOTIVO-RECHAZO                    
099300           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
099400     END-EVALUATE.                                                        
099500                                                                          
099600 2200-DESPACHAR-F. EXIT.                                                  
099700*    EL PRECIO SE ARMA EN TRES PASOS: (1) NOCHES DE ESTADIA VIA           
099800*    PGMFECNO (NO SE CALCULA LA DIFERENCIA DE FECHAS EN ESTE              
099900*    PROGRAMA, EL ALGORITMO DE DIA JULIANO VIVE EN LA SUBRUTINA),         
100000*    (2) PRECIO BASE = TARIFA DE LA PROPIEDAD POR NOCHES, (3)             
100100*    DESCUENTO POR ESTADIA LARGA SI LA PROPIEDAD LO TIENE HABILI-         
100200*    TADO (PARRAFO 2510).  EL RESULTADO QUEDA EN WS-PRECIO-FINAL,         
100300*    QUE EL LLAMADOR PUEDE TODAVIA AJUSTAR SI HAY NEGOCIACION             
100400*    AL DIA (PARRAFO 2550).                                               
100500                                                                          
100600                                                                          
100700*----  CALCULA NOCHES, PRECIO BASE Y PRECIO CON DESCUENTO -------         
100800*      ESPERA WS-CALC-CHECKIN/WS-CALC-CHECKOUT E IX-PROP YA               
100900*      POSICIONADO SOBRE LA PROPIEDAD.  DEVUELVE WS-NOCHES Y              
101000*      WS-PRECIO-FINAL.  ALQ-0177.                                        
101100 2500-CALCULAR-PRECIO-I.                                                  
101200                                                                          
101300*    NOTA -- SI PGMFECNO DEVUELVE WK-COD-RETORNO DISTINTO DE CERO (FECHAS 
101400*            INVALIDAS) O LAS NOCHES CALCULADAS SON MENORES A UNO, EL     
101500*            LLAMADOR (3100 O 3200) ES QUIEN RECHAZA LA TRANSACCION --    
101600*            ESTE PARRAFO SOLO CALCULA, NO DECIDE SI SIGUE O NO.          
101700                                                                          
101800     MOVE WS-CALC-CHECKIN   TO WK-FEC-DESDE                               
101900     MOVE WS-CALC-CHECKOUT  TO WK-FEC-HASTA                               
102000                                                                          
102100     CALL WS-PGMFEC USING WK-COMUNICACION                                 
102200                                                                          
102300     MOVE WK-NOCHES TO WS-NOCHES                                          
102400                                                                          
102500     IF WK-FECHA-VALIDA AND WS-NOCHES IS GREATER THAN ZERO                
102600        COMPUTE WS-PRECIO-BASE ROUNDED =                                  
102700           TB-PROP-PRICE-NIGHT (IX-PROP) * WS-NOCHES                      
102800        PERFORM 2510-CALC-DESCUENTO-I THRU 2510-CALC-DESCUENTO-F          
102900        COMPUTE WS-PRECIO-FINAL =                                         
103000           WS-PRECIO-BASE - WS-DESC-IMPORTE                               
103100     ELSE                                                                 
103200        MOVE ZEROS TO WS-PRECIO-BASE  WS-DESC-PCT                         
103300                       WS-DESC-IMPORTE  WS-PRECIO-FINAL                   
103400     END-IF.                                                              
103500                                                                          
103600 2500-CALCULAR-PRECIO-F. EXIT.                                            
103700*    LA TABLA DE TRAMOS ES FIJA EN EL PROGRAMA (NO HAY UNA TABLA DE       
103800*    PARAMETROS EN ARCHIVO PARA ESTO): MAS DE 30 NOCHES, EL 20%; MAS      
103900*    DE 15 NOCHES, EL 15%; MAS DE 5 NOCHES, EL 10%; 5 NOCHES O MENOS,     
104000*    SIN DESCUENTO.  SOLO SE APLICA SI TB-PROP-DISC-ENAB DE LA            
104100*    PROPIEDAD ESTA EN 'Y'.                                               
104200                                                                          
104300                                                                          
104400*----  TABLA DE DESCUENTO POR ESTADIA PROLONGADA -----------------        
104500*      SOLO SI LA PROPIEDAD TIENE HABILITADO EL DESCUENTO                 
104600*      (TB-PROP-DISC-ENAB = 'Y').  ALQ-0177.                              
104700 2510-CALC-DESCUENTO-I.                                                   
104800                                                                          
104900*    WS-DESC-PCT QUEDA EN CERO SI NO CORRESPONDE DESCUENTO -- EL          
105000*    CALCULO DE WS-DESC-IMPORTE SIGUE SIENDO VALIDO EN ESE CASO           
105100*    PORQUE MULTIPLICAR POR CERO DA CERO.                                 
105200                                                                          
105300     MOVE ZEROS TO WS-DESC-PCT                                            
105400                                                                          
105500*    TRAMOS FIJOS: MAS DE 30 NOCHES 20%; MAS DE 15 NOCHES 15%;            
105600*    MAS DE 5 NOCHES 10%; 5 O MENOS, SIN DESCUENTO.  SE EVALUAN           
105700*    DE MAYOR A MENOR PORQUE LOS TRAMOS SON EXCLUYENTES ENTRE SI.         
105800     IF TB-PROP-DISC-ENAB (IX-PROP) IS EQUAL TO 'Y'                       
105900        IF WS-NOCHES IS GREATER THAN 30                                   
106000*           ESTADIA LARGA (MAS DE UN MES) -- TOPE DE DESCUENTO.           
106100           MOVE 20 TO WS-DESC-PCT                                         
106200        ELSE                                                              
106300           IF WS-NOCHES IS GREATER THAN 15                                
106400              MOVE 15 TO WS-DESC-PCT                                      
106500           ELSE                                                           
106600              IF WS-NOCHES IS GREATER THAN 5                              
106700                 MOVE 10 TO WS-DESC-PCT                                   
106800              END-IF                                                      
106900           END-IF                                                         
107000        END-IF                                                            
107100     END-IF                                                               
107200                                                                          
107300     COMPUTE WS-DESC-IMPORTE ROUNDED =                                    
107400        WS-PRECIO-BASE * WS-DESC-PCT / 100.                               
107500                                                                          
107600 2510-CALC-DESCUENTO-F. EXIT.                                             
107700*    ENTRA SOLO SI TRX-REQ-PRICE VIENE MAYOR A CERO (SI NO, LA            
107800*    RESERVA SE CONFIRMA DIRECTO AL PRECIO DE LISTA, SIN PASAR POR        
107900*    AQUI).  EL PISO DE NEGOCIACION SALE DE TB-PROP-NEGO-PCT DE LA        
108000*    PROPIEDAD CUANDO ESTA CARGADO, O DEL 80% FIJO DEL PRECIO             
108100*    FINAL CUANDO LA PROPIEDAD NO TRAE SU PROPIO PORCENTAJE.  EL          
108200*    PRECIO PEDIDO ENTRE EL PISO Y EL PRECIO DE LISTA DEJA LA             
108300*    RESERVA EN PENDING_NEGOTIATION; POR DEBAJO DEL PISO SOLO SE          
108400*    RECHAZA LA TRANSACCION CUANDO WS-NEGO-MODO ES 'U' (UPDATE);          
108500*    EN UNA ALTA ('C') EL PRECIO PEDIDO INSUFICIENTE SE IGNORA EN         
108600*    SILENCIO Y LA RESERVA QUEDA CONFIRMADA AL PRECIO DE LISTA.           
108700                                                                          
108800                                                                          
108900*----  EVALUADOR DE NEGOCIACION (TRX-REQ-PRICE > 0) --------------        
109000*      EL PISO SE CALCULA CON TB-PROP-NEGO-PCT DE LA PROPIEDAD,           
109100*      O 80% POR DEFECTO SI LA PROPIEDAD NO TIENE PORCENTAJE              
109200*      PROPIO CARGADO.  SI EL PRECIO PEDIDO ENTRA EN EL RANGO             
109300*      (PISO A PRECIO DE LISTA) LA RESERVA QUEDA A NEGOCIAR.              
109400*      ALQ-0177.                                                          
109500 2550-EVALUAR-NEGOCIACION-I.                                              
109600                                                                          
109700*    NOTA -- EL PORCENTAJE FINAL QUE SE GUARDA EN LA RESERVA (WS-NEGO-PCT-
109800*            RESULT, DE ALLI A TB-BKG-NEGO-PCT) ES UN ENTERO SIN DECIMALES
109900*            -- SIRVE PARA EL LISTADO Y PARA LA CLASIFICACION DEL PARRAFO 
110000*            7150, NO PARA VOLVER A CALCULAR EL PRECIO.                   
110100                                                                          
110200     MOVE 'N' TO WS-NEGO-RECHAZO                                          
110300     MOVE 'PENDING_PAYMENT' TO WS-STATUS-RESULT                           
110400     MOVE ZEROS TO WS-NEGO-PCT-RESULT                                     
110500                                                                          
110600     IF TRX-REQ-PRICE IS GREATER THAN ZERO                                
110700*        PISO DE NEGOCIACION: WS-NEGO-DIF-PCT ES EL COCIENTE              
110800*        INTERMEDIO (FRACCION), NO EL PORCENTAJE ENTERO -- POR            
110900*        ESO SE LLEVA A 4 DECIMALES (VER WORKING-STORAGE).                
111000        IF TB-PROP-NEGO-PCT (IX-PROP) IS GREATER THAN ZERO                
111100           COMPUTE WS-NEGO-DIF-PCT ROUNDED =                              
111200              TB-PROP-NEGO-PCT (IX-PROP) / 100                            
111300           COMPUTE WS-NEGO-TOPE-IMPORTE ROUNDED =                         
111400              WS-PRECIO-FINAL * (1 - WS-NEGO-DIF-PCT)                     
111500        ELSE                                                              
111600*           LA PROPIEDAD NO CARGO SU PROPIO PISO -- SE USA EL             
111700*           80% FIJO DEL PRECIO YA CON DESCUENTO POR ESTADIA.             
111800           COMPUTE WS-NEGO-TOPE-IMPORTE ROUNDED =                         
111900              WS-PRECIO-FINAL * 0.80                                      
112000        END-IF                                                            
112100                                                                          
112200*        EL PEDIDO ENTRA EN RANGO (PISO <= PEDIDO <= LISTA):              
112300*        LA RESERVA QUEDA A NEGOCIAR, NO SE RECHAZA NI SE ACEPTA          
112400*        TODAVIA -- HACE FALTA UN 'AN' DEL DUENO (PARRAFO 3300).          
112500        IF TRX-REQ-PRICE IS GREATER THAN OR EQUAL                         
112600                                       WS-NEGO-TOPE-IMPORTE               
112700           AND TRX-REQ-PRICE IS LESS THAN OR EQUAL                        
112800                                       WS-PRECIO-FINAL                    
112900           MOVE 'PENDING_NEGOTIATION' TO WS-STATUS-RESULT                 
113000           COMPUTE WS-NEGO-DIF-PCT ROUNDED =                              
113100              (WS-PRECIO-BASE - TRX-REQ-PRICE) / WS-PRECIO-BASE           
113200           COMPUTE WS-NEGO-PCT-RESULT ROUNDED =                           
113300              WS-NEGO-DIF-PCT * 100                                       
113400           MOVE TRX-REQ-PRICE TO WS-PRECIO-FINAL                          
113500        ELSE                                                              
113600*           EL PEDIDO NO ENTRO EN RANGO DE NEGOCIACION -- SOLO            
113700*           SE VE SI CAYO POR DEBAJO DEL PISO (POR ARRIBA DEL             
113800*           PRECIO DE LISTA NO HACE FALTA VALIDAR NADA MAS: SE            
113900*           CONFIRMA IGUAL AL PRECIO DE LISTA CALCULADO ARRIBA).          
114000           IF TRX-REQ-PRICE IS LESS THAN WS-NEGO-TOPE-IMPORTE             
114100              IF WS-NEGO-MODO IS EQUAL TO 'U'                             
114200*                 SOLO SE RECHAZA EN UPDATE -- EN ALTA (MODO              
114300*                 'C') EL PEDIDO INSUFICIENTE SE IGNORA EN                
114400*                 SILENCIO (VER LA NOTA DE WS-NEGO-MODO).                 
114500                 SET WS-NEGO-ES-RECHAZO TO TRUE                           
114600                 MOVE WS-NEGO-TOPE-IMPORTE TO WS-PRECIO-MSG-NUM           
114700                 STRING                                                   
114800                    'PRECIO SOLICITADO INFERIOR AL MINIMO = '             
114900                    WS-PRECIO-MSG-EDIT DELIMITED BY SIZE                  
115000                    INTO WS-MOTIVO-RECHAZO                                
115100              END-IF                                                      
115200           END-IF                                                         
115300        END-IF                                                            
115400     END-IF.                                                              
115500                                                                          
115600 2550-EVALUAR-NEGOCIACION-F. EXIT.                                        
115700*    BUSQUEDA BINARIA CONTRA TB-PROPIEDADES, QUE ESTA ORDENADA            
115800*    ASCENDENTE POR TB-PROP-ID DESDE LA CARGA (PARRAFO 1100).  SI         
115900*    WS-PROP-CANT ES CERO (MAESTRO VACIO) NI SIQUIERA SE INTENTA EL       
116000*    SEARCH, PARA EVITAR EL COMPORTAMIENTO INDEFINIDO DE BUSCAR EN        
116100*    UNA TABLA OCCURS DEPENDING ON CON CERO OCURRENCIAS.                  
116200                                                                          
116300                                                                          
116400*----  BUSQUEDA BINARIA DE PROPIEDAD POR CLAVE -------------------        
116500*      ESPERA LA CLAVE EN WS-BUSCAR-PROP-ID.  DEVUELVE IX-PROP            
116600*      Y WS-PROP-ENCONTRADA/WS-PROP-NO-ENCONTRADA.  ALQ-0177.             
116700 2600-BUSCAR-PROPIEDAD-I.                                                 
116800                                                                          
116900*    EL LLAMADOR ES RESPONSABLE DE CARGAR WS-BUSCAR-PROP-ID ANTES         
117000*    DE HACER EL PERFORM; ESTE PARRAFO NO RECIBE PARAMETROS POR           
117100*    LINKAGE PORQUE ES INTERNO AL MISMO PROGRAMA.                         
117200                                                                          
117300     SET WS-PROP-NO-ENCONTRADA TO TRUE                                    
117400     SET IX-PROP TO 1                                                     
117500                                                                          
117600     IF WS-PROP-CANT IS GREATER THAN ZERO                                 
117700        SEARCH ALL TB-PROP-FILA                                           
117800           AT END                                                         
117900              SET WS-PROP-NO-ENCONTRADA TO TRUE                           
118000           WHEN TB-PROP-ID (IX-PROP) IS EQUAL WS-BUSCAR-PROP-ID           
118100              SET WS-PROP-SI-ENCONTRADA TO TRUE                           
118200        END-SEARCH                                                        
118300     END-IF.                                                              
118400                                                                          
118500 2600-BUSCAR-PROPIEDAD-F. EXIT.                                           
118600*    MISMO ESQUEMA QUE 2600-BUSCAR-PROPIEDAD-I PERO CONTRA                
118700*    TB-RESERVAS POR TB-BKG-ID.  TODAS LAS TRANSACCIONES QUE              
118800*    OPERAN SOBRE UNA RESERVA YA EXISTENTE (UP, AN, RN, CN, TC, OC,       
118900*    DI, PY) PASAN POR ESTE PARRAFO ANTES DE TOCAR LA FILA.               
119000                                                                          
119100                                                                          
119200*----  BUSQUEDA BINARIA DE RESERVA POR CLAVE ---------------------        
119300*      ESPERA LA CLAVE EN WS-BUSCAR-BKG-ID.  DEVUELVE IX-BKG              
119400*      Y WS-BKG-ENCONTRADA/WS-BKG-NO-ENCONTRADA.  ALQ-0177.               
119500 2650-BUSCAR-RESERVA-I.                                                   
119600                                                                          
119700*    EL LLAMADOR CARGA WS-BUSCAR-BKG-ID ANTES DEL PERFORM.  IX-BKG        
119800*    QUEDA POSICIONADO EN LA FILA ENCONTRADA PARA QUE EL PARRAFO          
119900*    LLAMADOR SIGA OPERANDO SOBRE TB-BKG-FILA (IX-BKG) DIRECTO.           
120000                                                                          
120100     SET WS-BKG-NO-ENCONTRADA TO TRUE                                     
120200     SET IX-BKG TO 1                                                      
120300                                                                          
120400     IF WS-BKG-CANT IS GREATER THAN ZERO                                  
120500        SEARCH ALL TB-BKG-FILA                                            
120600           AT END                                                         
120700              SET WS-BKG-NO-ENCONTRADA TO TRUE                            
120800           WHEN TB-BKG-ID (IX-BKG) IS EQUAL WS-BUSCAR-BKG-ID              
120900              SET WS-BKG-SI-ENCONTRADA TO TRUE                            
121000        END-SEARCH                                                        
121100     END-IF.                                                              
121200                                                                          
121300 2650-BUSCAR-RESERVA-F. EXIT.                                             
121400*    LA RESERVA NUEVA SE NUMERA CON WS-BKG-ID-MAYOR + 1 Y SE              
121500*    AGREGA AL FINAL DE TB-RESERVAS (WS-BKG-CANT).  COMO LA TABLA         
121600*    SE DECLARO ASCENDING KEY IS TB-BKG-ID Y LOS ID NUEVOS SON            
121700*    SIEMPRE MAYORES A CUALQUIER RESERVA CARGADA DEL MAESTRO, EL          
121800*    AGREGADO AL FINAL MANTIENE EL ORDEN SIN NECESIDAD DE UN SORT         
121900*    NI DE UN INSERT INTERMEDIO EN LA TABLA.                              
122000                                                                          
122100                                                                          
122200*----  TX 'CR' - ALTA DE RESERVA ---------------------------------        
122300 3100-TRX-CREAR-I.                                                        
122400                                                                          
122500*    NOTA -- UNA ALTA SIEMPRE ENTRA A LA TABLA, INCLUSO SI EL PRECIO      
122600*            PEDIDO ESTA POR DEBAJO DEL PISO DE NEGOCIACION -- EN ESE CASO
122700*            SIMPLEMENTE SE IGNORA EL PEDIDO Y QUEDA CONFIRMADA AL PRECIO 
122800*            DE LISTA (VER LA NOTA DE WS-NEGO-MODO EN WORKING-STORAGE).   
122900                                                                          
123000     MOVE TRX-PROP-ID TO WS-BUSCAR-PROP-ID                                
123100     PERFORM 2600-BUSCAR-PROPIEDAD-I THRU 2600-BUSCAR-PROPIEDAD-F         
123200                                                                          
123300     IF WS-PROP-NO-ENCONTRADA                                             
123400*    RECHAZO: PROPIEDAD INEXISTENTE                                       
123500        MOVE 'PROPIEDAD INEXISTENTE' TO WS-MOTIVO-RECHAZO                 
123600        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
123700     ELSE                                                                 
123800        MOVE TRX-CHECKIN   TO WS-CALC-CHECKIN                             
123900        MOVE TRX-CHECKOUT  TO WS-CALC-CHECKOUT                            
124000        PERFORM 2500-CALCULAR-PRECIO-I THRU 2500-CALCULAR-PRECIO-F        
124100        IF WK-FECHA-INVALIDA OR WS-NOCHES IS LESS THAN 1                  
124200*    RECHAZO: FECHAS DE ESTADIA INVALIDAS (CONTINUA)                      
124300           MOVE 'FECHAS DE ESTADIA INVALIDAS'                             
124400                                  TO WS-MOTIVO-RECHAZO                    
124500           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
124600        ELSE                                                              
124700           MOVE 'C' TO WS-NEGO-MODO                                       
124800           PERFORM 2550-EVALUAR-NEGOCIACION-I                             
124900              THRU 2550-EVALUAR-NEGOCIACION-F                             
125000           ADD 1 TO WS-BKG-ID-MAYOR                                       
125100           ADD 1 TO WS-BKG-CANT                                           
125200           MOVE WS-BKG-ID-MAYOR    TO TB-BKG-ID (WS-BKG-CANT)             
125300           MOVE TRX-USER-ID        TO TB-BKG-USER-ID (WS-BKG-CANT)        
125400           MOVE TRX-PROP-ID        TO TB-BKG-PROP-ID (WS-BKG-CANT)        
125500           MOVE WS-CALC-CHECKIN    TO TB-BKG-CHECKIN (WS-BKG-CANT)        
125600           MOVE WS-CALC-CHECKOUT   TO                                     
125700                                 TB-BKG-CHECKOUT (WS-BKG-CANT)            
125800           MOVE WS-PRECIO-FINAL    TO                                     
125900                              TB-BKG-TOTAL-PRICE (WS-BKG-CANT)            
126000           MOVE WS-STATUS-RESULT   TO                                     
126100                                 TB-BKG-STATUS (WS-BKG-CANT)              
126200           MOVE WS-DESC-PCT        TO                                     
126300                                 TB-BKG-DISC-PCT (WS-BKG-CANT)            
126400           MOVE WS-NEGO-PCT-RESULT TO                                     
126500                                 TB-BKG-NEGO-PCT (WS-BKG-CANT)            
126600           MOVE 'N'                TO TB-BKG-DELETED (WS-BKG-CANT)        
126700           ADD 1 TO WS-TRX-APLICADAS                                      
126800        END-IF                                                            
126900     END-IF.                                                              
127000                                                                          
127100 3100-TRX-CREAR-F. EXIT.                                                  
127200                                                                          
127300                                                                          
127400*----  TX 'UP' - ACTUALIZACION DE FECHAS Y/O PRECIO PEDIDO -------        
127500*      SI LA RESERVA QUEDO 'NEGOTIATION_REJECTED' Y NO SE MANDA           
127600*      UN NUEVO TRX-REQ-PRICE, LA ACTUALIZACION SOLO TOCA FECHAS.         
127700*      LA 'UP' NO EXIGE QUE TRX-USER-ID COINCIDA CON EL HUESPED           
127800*      DE LA RESERVA -- SOLO QUE LA RESERVA EXISTA.  SE QUITO LA          
127900*      VALIDACION DE HUESPED QUE TENIA ESTE PARRAFO (PASE                 
128000*      ALQ-0202, RAMIREZ 2004) PORQUE RECHAZABA ACTUALIZACIONES           
128100*      LEGITIMAS HECHAS POR UN ACTOR AUTORIZADO DISTINTO DEL              
128200*      HUESPED ORIGINAL DE LA RESERVA.                                    
128300 3200-TRX-ACTUALIZAR-I.                                                   
128400                                                                          
128500*    NOTA -- TRX-CHECKIN Y TRX-CHECKOUT SON OPCIONALES EN LA TRANSACCION  
128600*            DE ACTUALIZACION: SI VIENEN EN CERO SE DEJAN LAS FECHAS QUE  
128700*            YA TENIA LA RESERVA.  IGUAL CRITERIO PARA TRX-REQ-PRICE.     
128800                                                                          
128900     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
129000     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
129100                                                                          
129200     IF WS-BKG-NO-ENCONTRADA                                              
129300*    RECHAZO: RESERVA INEXISTENTE                                         
129400        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
129500        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
129600     ELSE                                                                 
129700        IF TRX-CHECKIN IS GREATER THAN ZERO                               
129800           MOVE TRX-CHECKIN TO TB-BKG-CHECKIN (IX-BKG)                    
129900        END-IF                                                            
130000        IF TRX-CHECKOUT IS GREATER THAN ZERO                              
130100           MOVE TRX-CHECKOUT TO TB-BKG-CHECKOUT (IX-BKG)                  
130200        END-IF                                                            
130300                                                                          
130400*----     UNA RESERVA RECHAZADA EN NEGOCIACION Y SIN NUEVO                
130500*         PRECIO PEDIDO NO SE VUELVE A TARIFAR -- SOLO SE                 
130600*         ACTUALIZAN LAS FECHAS DE ESTADIA CARGADAS ARRIBA.               
130700        IF TB-BKG-EST-NEGO-RECHAZ (IX-BKG)                                
130800           AND TRX-REQ-PRICE IS EQUAL ZERO                                
130900           ADD 1 TO WS-TRX-APLICADAS                                      
131000        ELSE                                                              
131100        MOVE TB-BKG-PROP-ID (IX-BKG) TO WS-BUSCAR-PROP-ID                 
131200        PERFORM 2600-BUSCAR-PROPIEDAD-I                                   
131300           THRU 2600-BUSCAR-PROPIEDAD-F                                   
131400        MOVE TB-BKG-CHECKIN (IX-BKG)  TO WS-CALC-CHECKIN                  
131500        MOVE TB-BKG-CHECKOUT (IX-BKG) TO WS-CALC-CHECKOUT                 
131600        PERFORM 2500-CALCULAR-PRECIO-I                                    
131700           THRU 2500-CALCULAR-PRECIO-F                                    
131800                                                                          
131900        IF WK-FECHA-INVALIDA OR WS-NOCHES IS LESS THAN 1                  
132000*    RECHAZO: FECHAS DE ESTADIA INVALIDAS EN LA UPDATE (CONTINUA)         
132100           MOVE 'FECHAS DE ESTADIA INVALIDAS EN LA UPDATE'                
132200                               TO WS-MOTIVO-RECHAZO                       
132300           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
132400        ELSE                                                              
132500           MOVE 'U' TO WS-NEGO-MODO                                       
132600           PERFORM 2550-EVALUAR-NEGOCIACION-I                             
132700              THRU 2550-EVALUAR-NEGOCIACION-F                             
132800           IF WS-NEGO-ES-RECHAZO                                          
132900              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
133000           ELSE                                                           
133100              MOVE WS-PRECIO-FINAL TO                                     
133200                           TB-BKG-TOTAL-PRICE (IX-BKG)                    
133300              MOVE WS-STATUS-RESULT TO TB-BKG-STATUS (IX-BKG)             
133400              MOVE WS-DESC-PCT TO TB-BKG-DISC-PCT (IX-BKG)                
133500              MOVE WS-NEGO-PCT-RESULT TO                                  
133600                           TB-BKG-NEGO-PCT (IX-BKG)                       
133700              ADD 1 TO WS-TRX-APLICADAS                                   
133800           END-IF                                                         
133900        END-IF                                                            
134000        END-IF                                                            
134100     END-IF.                                                              
134200                                                                          
134300 3200-TRX-ACTUALIZAR-F. EXIT.                                             
134400*    SOLO TIENE EFECTO SOBRE UNA RESERVA QUE ESTA EN                      
134500*    PENDING_NEGOTIATION; CUALQUIER OTRO ESTADO SE RECHAZA. LA            
134600*    ACEPTACION LA HACE EL DUENO DE LA PROPIEDAD, POR ESO SE VALIDA       
134700*    TRX-USER-ID CONTRA EL DUENO (TB-PROP-OWNER-ID), NO CONTRA EL         
134800*    HUESPED DE LA RESERVA.                                               
134900                                                                          
135000                                                                          
135100                                                                          
135200*----  TX 'AN' - EL DUENO ACEPTA LA NEGOCIACION ------------------        
135300 3300-TRX-ACEPTAR-NEGO-I.                                                 
135400                                                                          
135500*    AL ACEPTAR, LA RESERVA PASA A PENDING_PAYMENT -- TODAVIA FALTA       
135600*    LA CONFIRMACION DE PAGO (TRX-TYPE 'PY', PARRAFO 3900) PARA           
135700*    QUE QUEDE CONFIRMADA Y DISPARE EL BARRIDO DE SOLAPAMIENTO.           
135800                                                                          
135900     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
136000     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
136100                                                                          
136200     IF WS-BKG-NO-ENCONTRADA                                              
136300*    RECHAZO: RESERVA INEXISTENTE                                         
136400        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
136500        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
136600     ELSE                                                                 
136700        MOVE TB-BKG-PROP-ID (IX-BKG) TO WS-BUSCAR-PROP-ID                 
136800        PERFORM 2600-BUSCAR-PROPIEDAD-I                                   
136900           THRU 2600-BUSCAR-PROPIEDAD-F                                   
137000        IF WS-PROP-NO-ENCONTRADA OR                                       
137100           TRX-USER-ID IS NOT EQUAL TB-PROP-OWNER-ID (IX-PROP)            
137200*    RECHAZO: USUARIO NO ES EL PROPIETARIO (CONTINUA)                     
137300           MOVE 'USUARIO NO ES EL PROPIETARIO'                            
137400                                  TO WS-MOTIVO-RECHAZO                    
137500           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
137600        ELSE                                                              
137700           IF TB-BKG-NEGO-PCT (IX-BKG) IS EQUAL ZERO                      
137800*    RECHAZO: LA RESERVA NO TIENE NEGOCIACION PENDIENTE (CONTINUA)        
137900              MOVE 'LA RESERVA NO TIENE NEGOCIACION PENDIENTE'            
138000                                  TO WS-MOTIVO-RECHAZO                    
138100              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
138200           ELSE                                                           
138300              MOVE 'PENDING_PAYMENT' TO TB-BKG-STATUS (IX-BKG)            
138400              MOVE ZEROS TO TB-BKG-NEGO-PCT (IX-BKG)                      
138500              ADD 1 TO WS-TRX-APLICADAS                                   
138600           END-IF                                                         
138700        END-IF                                                            
138800     END-IF.                                                              
138900                                                                          
139000 3300-TRX-ACEPTAR-NEGO-F. EXIT.                                           
139100*    SIMETRICO A 3300-TRX-ACEPTAR-NEGO-I: EL DUENO RECHAZA UNA            
139200*    NEGOCIACION PENDIENTE.  LA RESERVA QUEDA EN                          
139300*    NEGOTIATION_REJECTED, NO SE BORRA -- EL HUESPED TODAVIA PUEDE        
139400*    MANDAR UNA TRANSACCION UP CON UN NUEVO TRX-REQ-PRICE PARA            
139500*    VOLVER A NEGOCIAR (VER 3200-TRX-ACTUALIZAR-I).                       
139600                                                                          
139700                                                                          
139800*----  TX 'RN' - EL DUENO RECHAZA LA NEGOCIACION -----------------        
139900 3400-TRX-RECHAZAR-NEGO-I.                                                
140000                                                                          
140100*    A DIFERENCIA DE UNA CANCELACION, EL RECHAZO DE NEGOCIACION NO        
140200*    ES UN ESTADO TERMINAL: LA RESERVA PUEDE TODAVIA RENEGOCIARSE         
140300*    VIA 'UP' O SER CANCELADA MAS ADELANTE.                               
140400                                                                          
140500     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
140600     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
140700                                                                          
140800     IF WS-BKG-NO-ENCONTRADA                                              
140900*    RECHAZO: RESERVA INEXISTENTE                                         
141000        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
141100        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
141200     ELSE                                                                 
141300        MOVE TB-BKG-PROP-ID (IX-BKG) TO WS-BUSCAR-PROP-ID                 
141400        PERFORM 2600-BUSCAR-PROPIEDAD-I                                   
141500           THRU 2600-BUSCAR-PROPIEDAD-F                                   
141600        IF WS-PROP-NO-ENCONTRADA OR                                       
141700           TRX-USER-ID IS NOT EQUAL TB-PROP-OWNER-ID (IX-PROP)            
141800*    RECHAZO: USUARIO NO ES EL PROPIETARIO (CONTINUA)                     
141900           MOVE 'USUARIO NO ES EL PROPIETARIO'                            
142000                                  TO WS-MOTIVO-RECHAZO                    
142100           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
142200        ELSE                                                              
142300           IF TB-BKG-NEGO-PCT (IX-BKG) IS EQUAL ZERO                      
142400*    RECHAZO: LA RESERVA NO TIENE NEGOCIACION PENDIENTE (CONTINUA)        
142500              MOVE 'LA RESERVA NO TIENE NEGOCIACION PENDIENTE'            
142600                                  TO WS-MOTIVO-RECHAZO                    
142700              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
142800           ELSE                                                           
142900              MOVE 'NEGOTIATION_REJECTED' TO                              
143000                                 TB-BKG-STATUS (IX-BKG)                   
143100              MOVE ZEROS TO TB-BKG-NEGO-PCT (IX-BKG)                      
143200              ADD 1 TO WS-TRX-APLICADAS                                   
143300           END-IF                                                         
143400        END-IF                                                            
143500     END-IF.                                                              
143600                                                                          
143700 3400-TRX-RECHAZAR-NEGO-F. EXIT.                                          
143800*    LA TRANSACCION 'CN' SOLO LA PUEDE MANDAR EL HUESPED -- ESTE          
143900*    RUN NO TIENE TRANSACCION DE CANCELACION POR EL DUENO, ASI QUE        
144000*    SIEMPRE RESULTA CANCELLED_BY_TENANT.  EL ESTADO CANCELLED_BY_HOST    
144100*    EXISTE EN LA TABLA DE ESTADOS (VER 88-LEVEL) PERO ES UN ESTADO       
144200*    HEREDADO DE OTRO SUBSISTEMA -- ESTE PROGRAMA NUNCA LO GENERA.        
144300*    LA RESERVA CANCELADA NO SE MARCA TB-BKG-DELETED -- SIGUE             
144400*    APARECIENDO EN EL MAESTRO DE SALIDA Y EN EL LISTADO, SOLO            
144500*    CAMBIA DE ESTADO.                                                    
144600                                                                          
144700                                                                          
144800*----  TX 'CN' - CANCELACION POR EL HUESPED ----------------------        
144900 3500-TRX-CANCELAR-I.                                                     
145000                                                                          
145100*    NOTA -- UNA RESERVA YA CANCELADA O COMPLETADA NO SE PUEDE VOLVER A   
145200*            CANCELAR -- LA TRANSACCION SE RECHAZA EN VEZ DE PISAR EL     
145300*            ESTADO ANTERIOR.                                             
145400                                                                          
145500     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
145600     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
145700                                                                          
145800     IF WS-BKG-NO-ENCONTRADA                                              
145900*    RECHAZO: RESERVA INEXISTENTE                                         
146000        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
146100        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
146200     ELSE                                                                 
146300        IF TRX-USER-ID IS NOT EQUAL TB-BKG-USER-ID (IX-BKG)               
146400*    RECHAZO: USUARIO NO ES EL HUESPED DE LA RESERVA (CONTINUA)           
146500           MOVE 'USUARIO NO ES EL HUESPED DE LA RESERVA'                  
146600                                  TO WS-MOTIVO-RECHAZO                    
146700           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
146800        ELSE                                                              
146900           IF TB-BKG-EST-PAGO-PEND (IX-BKG)                               
147000              OR TB-BKG-EST-NEGO-PEND (IX-BKG)                            
147100              OR TB-BKG-EST-NEGO-RECHAZ (IX-BKG)                          
147200              MOVE 'CANCELLED_BY_TENANT' TO                               
147300                                 TB-BKG-STATUS (IX-BKG)                   
147400              MOVE ZEROS TO TB-BKG-NEGO-PCT (IX-BKG)                      
147500              ADD 1 TO WS-TRX-APLICADAS                                   
147600           ELSE                                                           
147700*    RECHAZO: ESTADO ACTUAL NO PERMITE CANCELAR (CONTINUA)                
147800              MOVE 'ESTADO ACTUAL NO PERMITE CANCELAR'                    
147900                                  TO WS-MOTIVO-RECHAZO                    
148000              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
148100           END-IF                                                         
148200        END-IF                                                            
148300     END-IF.                                                              
148400                                                                          
148500 3500-TRX-CANCELAR-F. EXIT.                                               
148600*    EL HUESPED CONFIRMA QUE SE RETIRO DE LA PROPIEDAD.  ESTE             
148700*    CHECK-OUT POR SI SOLO NO CIERRA LA RESERVA COMO COMPLETADA --        
148800*    HACE FALTA ADEMAS EL CHECK-OUT DEL DUENO (TRX-TYPE 'OC',             
148900*    PARRAFO 3700) PARA QUE QUEDE EN COMPLETED.                           
149000                                                                          
149100                                                                          
149200*----  TX 'TC' - CHECK-OUT INFORMADO POR EL HUESPED --------------        
149300 3600-TRX-CHECKOUT-HUESPED-I.                                             
149400                                                                          
149500*    SOLO TIENE SENTIDO SOBRE UNA RESERVA CONFIRMADA; SI LA               
149600*    RESERVA TODAVIA ESTA PENDIENTE DE PAGO O DE NEGOCIACION LA           
149700*    TRANSACCION SE RECHAZA.                                              
149800                                                                          
149900     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
150000     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
150100                                                                          
150200     IF WS-BKG-NO-ENCONTRADA                                              
150300*    RECHAZO: RESERVA INEXISTENTE                                         
150400        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
150500        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
150600     ELSE                                                                 
150700        IF TRX-USER-ID IS NOT EQUAL TB-BKG-USER-ID (IX-BKG)               
150800*    RECHAZO: USUARIO NO ES EL HUESPED DE LA RESERVA (CONTINUA)           
150900           MOVE 'USUARIO NO ES EL HUESPED DE LA RESERVA'                  
151000                                  TO WS-MOTIVO-RECHAZO                    
151100           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
151200        ELSE                                                              
151300           IF TB-BKG-EST-CONFIRMADA (IX-BKG)                              
151400              OR TB-BKG-EST-PAGO-PEND (IX-BKG)                            
151500              MOVE 'TENANT_CHECKED_OUT' TO                                
151600                                 TB-BKG-STATUS (IX-BKG)                   
151700              ADD 1 TO WS-TRX-APLICADAS                                   
151800           ELSE                                                           
151900*    RECHAZO: ESTADO ACTUAL NO PERMITE EL CHECK-OUT (CONTINUA)            
152000              MOVE 'ESTADO ACTUAL NO PERMITE EL CHECK-OUT'                
152100                                  TO WS-MOTIVO-RECHAZO                    
152200              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
152300           END-IF                                                         
152400        END-IF                                                            
152500     END-IF.                                                              
152600                                                                          
152700 3600-TRX-CHECKOUT-HUESPED-F. EXIT.                                       
152800*    SI LA RESERVA YA TENIA EL CHECK-OUT DEL HUESPED REGISTRADO,          
152900*    ESTE CHECK-OUT DEL DUENO CIERRA LA RESERVA COMO COMPLETED. SI        
153000*    TODAVIA NO LO TENIA, LA TRANSACCION SE APLICA IGUAL PERO LA          
153100*    RESERVA QUEDA EN TENANT_CHECKED_OUT COMO SI SOLO SE HUBIERA          
153200*    REGISTRADO LA PARTE DEL DUENO.                                       
153300                                                                          
153400                                                                          
153500*----  TX 'OC' - CIERRE CONFIRMADO POR EL DUENO ------------------        
153600 3700-TRX-CHECKOUT-DUENO-I.                                               
153700                                                                          
153800*    EL CHECK-OUT DEL DUENO ES EL QUE EFECTIVAMENTE CIERRA EL             
153900*    CICLO DE VIDA NORMAL DE UNA RESERVA (ESTADO COMPLETED); DE           
154000*    AHI EN ADELANTE NINGUNA OTRA TRANSACCION LA PUEDE MODIFICAR.         
154100                                                                          
154200     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
154300     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
154400                                                                          
154500     IF WS-BKG-NO-ENCONTRADA                                              
154600*    RECHAZO: RESERVA INEXISTENTE                                         
154700        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
154800        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
154900     ELSE                                                                 
155000        MOVE TB-BKG-PROP-ID (IX-BKG) TO WS-BUSCAR-PROP-ID                 
155100        PERFORM 2600-BUSCAR-PROPIEDAD-I                                   
155200           THRU 2600-BUSCAR-PROPIEDAD-F                                   
155300        IF WS-PROP-NO-ENCONTRADA OR                                       
155400           TRX-USER-ID IS NOT EQUAL TB-PROP-OWNER-ID (IX-PROP)            
155500*    RECHAZO: USUARIO NO ES EL PROPIETARIO (CONTINUA)                     
155600           MOVE 'USUARIO NO ES EL PROPIETARIO'                            
155700                                  TO WS-MOTIVO-RECHAZO                    
155800           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
155900        ELSE                                                              
156000           IF TB-BKG-EST-CHECKOUT-HUESP (IX-BKG)                          
156100              MOVE 'COMPLETED' TO TB-BKG-STATUS (IX-BKG)                  
156200              ADD 1 TO WS-TRX-APLICADAS                                   
156300           ELSE                                                           
156400*    RECHAZO: ESTADO ACTUAL NO PERMITE EL CIERRE (CONTINUA)               
156500              MOVE 'ESTADO ACTUAL NO PERMITE EL CIERRE'                   
156600                                  TO WS-MOTIVO-RECHAZO                    
156700              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
156800           END-IF                                                         
156900        END-IF                                                            
157000     END-IF.                                                              
157100                                                                          
157200 3700-TRX-CHECKOUT-DUENO-F. EXIT.                                         
157300*    CUALQUIERA DE LAS DOS PARTES (HUESPED O DUENO) PUEDE ABRIR           
157400*    UNA DISPUTA MIENTRAS LA RESERVA NO ESTE YA CANCELADA.  EL            
157500*    ESTADO IN_DISPUTE CONGELA LA RESERVA -- NO HAY EN ESTE               
157600*    PROGRAMA UN TIPO DE TRANSACCION QUE LA SAQUE DE DISPUTA; ESO         
157700*    SE RESUELVE POR FUERA DEL PROCESO BATCH.                             
157800                                                                          
157900                                                                          
158000*----  TX 'DI' - APERTURA DE DISPUTA (HUESPED O DUENO) -----------        
158100 3800-TRX-DISPUTA-I.                                                      
158200                                                                          
158300*    NO HAY VALIDACION DE QUIEN ABRE LA DISPUTA MAS ALLA DE QUE           
158400*    SEA EL HUESPED O EL DUENO DE ESA RESERVA PUNTUAL -- CUALQUIER        
158500*    OTRO TRX-USER-ID SE RECHAZA.                                         
158600                                                                          
158700     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
158800     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
158900                                                                          
159000     IF WS-BKG-NO-ENCONTRADA                                              
159100*    RECHAZO: RESERVA INEXISTENTE                                         
159200        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
159300        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
159400     ELSE                                                                 
159500        MOVE TB-BKG-PROP-ID (IX-BKG) TO WS-BUSCAR-PROP-ID                 
159600        PERFORM 2600-BUSCAR-PROPIEDAD-I                                   
159700           THRU 2600-BUSCAR-PROPIEDAD-F                                   
159800        IF TRX-USER-ID IS NOT EQUAL TB-BKG-USER-ID (IX-BKG)               
159900           AND (WS-PROP-NO-ENCONTRADA OR                                  
160000              TRX-USER-ID IS NOT EQUAL TB-PROP-OWNER-ID (IX-PROP))        
160100*    RECHAZO: USUARIO NO PARTICIPA DE LA RESERVA (CONTINUA)               
160200           MOVE 'USUARIO NO PARTICIPA DE LA RESERVA'                      
160300                                  TO WS-MOTIVO-RECHAZO                    
160400           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
160500        ELSE                                                              
160600           IF TB-BKG-EST-CONFIRMADA (IX-BKG)                              
160700              OR TB-BKG-EST-CHECKOUT-HUESP (IX-BKG)                       
160800              MOVE 'IN_DISPUTE' TO TB-BKG-STATUS (IX-BKG)                 
160900              ADD 1 TO WS-TRX-APLICADAS                                   
161000           ELSE                                                           
161100*    RECHAZO: ESTADO ACTUAL NO PERMITE ABRIR DISPUTA (CONTINUA)           
161200              MOVE 'ESTADO ACTUAL NO PERMITE ABRIR DISPUTA'               
161300                                  TO WS-MOTIVO-RECHAZO                    
161400              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
161500           END-IF                                                         
161600        END-IF                                                            
161700     END-IF.                                                              
161800                                                                          
161900 3800-TRX-DISPUTA-F. EXIT.                                                
162000*    EL PAGO CONFIRMA LA RESERVA (CONFIRMED) Y DISPARA EL BARRIDO         
162100*    DE SOLAPAMIENTO (PARRAFO 4000, DESDE ALQ-0091): TODAS LAS            
162200*    DEMAS RESERVAS DE LA MISMA PROPIEDAD QUE SE SUPERPONEN EN            
162300*    FECHAS CON LA RECIEN CONFIRMADA QUEDAN CANCELADAS DE OFICIO.         
162400                                                                          
162500                                                                          
162600*----  TX 'PY' - CONFIRMACION DE PAGO ----------------------------        
162700*      AL CONFIRMAR EL PAGO SE DISPARA EL BARRIDO DE SOLAPES              
162800*      (PARRAFO 4000) PORQUE LAS DEMAS RESERVAS DE LA MISMA               
162900*      PROPIEDAD QUE SOLAPEN FECHAS DEJAN DE TENER SENTIDO.               
163000 3900-TRX-PAGO-I.                                                         
163100                                                                          
163200*    SOLO SE ACEPTA SOBRE UNA RESERVA EN PENDING_PAYMENT; SI LLEGA        
163300*    SOBRE CUALQUIER OTRO ESTADO (POR EJEMPLO YA CONFIRMADA O             
163400*    CANCELADA) SE RECHAZA SIN TOCAR EL BARRIDO DE SOLAPAMIENTO.          
163500                                                                          
163600     MOVE TRX-BOOKING-ID TO WS-BUSCAR-BKG-ID                              
163700     PERFORM 2650-BUSCAR-RESERVA-I THRU 2650-BUSCAR-RESERVA-F             
163800                                                                          
163900     IF WS-BKG-NO-ENCONTRADA                                              
164000*    RECHAZO: RESERVA INEXISTENTE                                         
164100        MOVE 'RESERVA INEXISTENTE' TO WS-MOTIVO-RECHAZO                   
164200        PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                      
164300     ELSE                                                                 
164400        IF TRX-USER-ID IS NOT EQUAL TB-BKG-USER-ID (IX-BKG)               
164500*    RECHAZO: USUARIO NO ES EL HUESPED DE LA RESERVA (CONTINUA)           
164600           MOVE 'USUARIO NO ES EL HUESPED DE LA RESERVA'                  
164700                                  TO WS-MOTIVO-RECHAZO                    
164800           PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                   
164900        ELSE                                                              
165000           IF NOT TB-BKG-EST-CONFIRMADA (IX-BKG)                          
165100              MOVE 'CONFIRMED' TO TB-BKG-STATUS (IX-BKG)                  
165200              MOVE TB-BKG-ID (IX-BKG)       TO WS-CONF-BKG-ID             
165300              MOVE TB-BKG-PROP-ID (IX-BKG)  TO WS-CONF-PROP-ID            
165400              MOVE TB-BKG-CHECKIN (IX-BKG)  TO WS-CONF-CHECKIN            
165500              MOVE TB-BKG-CHECKOUT (IX-BKG) TO WS-CONF-CHECKOUT           
165600              ADD 1 TO WS-TRX-APLICADAS                                   
165700              PERFORM 4000-BARRIDO-SOLAPES-I                              
165800                 THRU 4000-BARRIDO-SOLAPES-F                              
165900           ELSE                                                           
166000*    RECHAZO: ESTADO ACTUAL NO PERMITE CONFIRMAR EL PAGO (CONTINUA)       
166100              MOVE 'ESTADO ACTUAL NO PERMITE CONFIRMAR EL PAGO'           
166200                                  TO WS-MOTIVO-RECHAZO                    
166300              PERFORM 8000-RECHAZAR-I THRU 8000-RECHAZAR-F                
166400           END-IF                                                         
166500        END-IF                                                            
166600     END-IF.                                                              
166700                                                                          
166800 3900-TRX-PAGO-F. EXIT.                                                   
166900*    RECORRE TODA TB-RESERVAS UNA VEZ POR CADA PAGO CONFIRMADO.           
167000*    PARA UN VOLUMEN GRANDE DE RESERVAS ESTO ES COSTOSO, PERO EL          
167100*    PAGO (PY) NO ES UNA TRANSACCION FRECUENTE EN EL ARCHIVO DE           
167200*    NOVEDADES DIARIO Y NO JUSTIFICO ARMAR UN INDICE SECUNDARIO POR       
167300*    PROPIEDAD (CONSULTAR ALQ-0091 SI SE VUELVE A EVALUAR ESTO).          
167400                                                                          
167500                                                                          
167600*----  BARRIDO DE SOLAPAMIENTO TRAS UN PAGO CONFIRMADO -----------        
167700*      RECORRE TODA LA TABLA DE RESERVAS (WS-CONF-* CARGADO POR           
167800*      3900) Y ELIMINA LAS QUE SOLAPAN FECHAS CON LA RECIEN               
167900*      CONFIRMADA.  ALQ-0177.                                             
168000 4000-BARRIDO-SOLAPES-I.                                                  
168100                                                                          
168200*    NOTA -- SE EJECUTA UNA VEZ POR CADA PAGO (PY), NO UNA SOLA VEZ AL    
168300*            FINAL DE LA CORRIDA -- SI DOS PAGOS DE LA MISMA PROPIEDAD    
168400*            LLEGAN EN LA MISMA CORRIDA, EL SEGUNDO BARRIDO YA ENCUENTRA  
168500*            CANCELADAS LAS RESERVAS QUE ELIMINO EL PRIMERO.              
168600                                                                          
168700     PERFORM 4010-BARRIDO-FILA-I THRU 4010-BARRIDO-FILA-F                 
168800        VARYING WS-IX-BARRIDO FROM 1 BY 1                                 
168900           UNTIL WS-IX-BARRIDO IS GREATER THAN WS-BKG-CANT.               
169000                                                                          
169100 4000-BARRIDO-SOLAPES-F. EXIT.                                            
169200*    DOS RESERVAS SE CONSIDERAN SOLAPADAS SI COMPARTEN PROPIEDAD Y        
169300*    SUS RANGOS DE FECHAS SE CRUZAN (CHECKIN DE UNA ANTERIOR AL           
169400*    CHECKOUT DE LA OTRA Y VICEVERSA).  SOLO SE CANCELAN LAS QUE          
169500*    SIGUEN VIGENTES (TB-BKG-ES-VIGENTE) Y NO ESTEN YA EN UN ESTADO       
169600*    TERMINAL; LAS QUE YA ESTABAN CANCELADAS O COMPLETADAS SE             
169700*    CUENTAN COMO OMITIDAS (WS-OVERLAP-SKIPPED) EN VEZ DE VOLVER A        
169800*    TOCARLAS.                                                            
169900                                                                          
170000                                                                          
170100*----  EVALUA UNA FILA DE LA TABLA COMO POSIBLE SOLAPE -----------        
170200 4010-BARRIDO-FILA-I.                                                     
170300                                                                          
170400*    ESTE PARRAFO SE INVOCA UNA VEZ POR CADA FILA DE TB-RESERVAS EN       
170500*    UN PERFORM ... VARYING DESDE 4000; COMPARA CADA RESERVA CONTRA       
170600*    LA RECIEN CONFIRMADA GUARDADA EN WS-CONF-BARRIDO.                    
170700                                                                          
170800     IF TB-BKG-PROP-ID (WS-IX-BARRIDO) IS EQUAL WS-CONF-PROP-ID           
170900        AND TB-BKG-ID (WS-IX-BARRIDO) IS NOT EQUAL WS-CONF-BKG-ID         
171000        AND TB-BKG-ES-VIGENTE (WS-IX-BARRIDO)                             
171100        AND NOT TB-BKG-EST-CANCEL-DUENO (WS-IX-BARRIDO)                   
171200        AND NOT TB-BKG-EST-CANCEL-HUESP (WS-IX-BARRIDO)                   
171300        AND TB-BKG-CHECKIN (WS-IX-BARRIDO) IS NOT GREATER THAN            
171400                                             WS-CONF-CHECKOUT             
171500        AND TB-BKG-CHECKOUT (WS-IX-BARRIDO) IS NOT LESS THAN              
171600                                             WS-CONF-CHECKIN              
171700        IF TB-BKG-EST-COMPLETADA (WS-IX-BARRIDO)                          
171800           ADD 1 TO WS-OVERLAP-SKIPPED                                    
171900        ELSE                                                              
172000           SET TB-BKG-ES-BORRADA (WS-IX-BARRIDO) TO TRUE                  
172100           ADD 1 TO WS-BKG-CANCEL-SOLAPE                                  
172200        END-IF                                                            
172300     END-IF.                                                              
172400                                                                          
172500 4010-BARRIDO-FILA-F. EXIT.                                               
172600*    EL LISTADO SE ARMA DESPUES DE APLICAR TODAS LAS NOVEDADES DEL        
172700*    DIA, RECORRIENDO TB-RESERVAS EN EL MISMO ORDEN EN QUE QUEDO EN       
172800*    MEMORIA (POR BKG-ID ASCENDENTE) -- NO HAY UN SORT ADICIONAL          
172900*    PARA EL LISTADO.                                                     
173000                                                                          
173100                                                                          
173200*----  ARMADO DEL LISTADO DE RESERVAS Y BLOQUE DE TOTALES -------         
173300 7000-REPORTE-I.                                                          
173400                                                                          
173500*    NOTA -- EL LISTADO INCLUYE TODAS LAS RESERVAS VIGENTES SIN IMPORTAR  
173600*            SU ESTADO -- CANCELADAS, COMPLETADAS Y EN DISPUTA TAMBIEN    
173700*            APARECEN, SOLO LAS BORRADAS POR EL BARRIDO DE SOLAPAMIENTO   
173800*            QUEDAN AFUERA.                                               
173900                                                                          
174000     MOVE 18 TO IMP-CUENTA-LINEA                                          
174100     MOVE ZEROS TO WS-CANT-NEGO-PEND  WS-CANT-PAGO-PEND                   
174200                    WS-CANT-VIGENTES   WS-CANT-COMPLETADAS                
174300                    WS-CANT-CANCELADAS WS-SUM-PRECIO-TOTAL                
174400                    WS-SUM-NOCHES                                         
174500                                                                          
174600     IF WS-BKG-CANT IS GREATER THAN ZERO                                  
174700        PERFORM 7100-DETALLE-FILA-I THRU 7100-DETALLE-FILA-F              
174800           VARYING IX-BKG FROM 1 BY 1                                     
174900              UNTIL IX-BKG IS GREATER THAN WS-BKG-CANT                    
175000     END-IF                                                               
175100                                                                          
175200     PERFORM 7900-IMPRIMIR-TOTALES-I THRU 7900-IMPRIMIR-TOTALES-F.        
175300                                                                          
175400 7000-REPORTE-F. EXIT.                                                    
175500*    POR CADA RESERVA VIGENTE (NO BORRADA POR EL BARRIDO DE               
175600*    SOLAPAMIENTO) SE CLASIFICA (PARRAFO 7150) Y SE IMPRIME UNA           
175700*    LINEA DE DETALLE (PARRAFO 7200).  LAS BORRADAS NO GENERAN            
175800*    LINEA EN EL LISTADO NI EN EL MAESTRO DE SALIDA.                      
175900                                                                          
176000                                                                          
176100*----  PROCESA UNA FILA DE LA TABLA PARA EL LISTADO --------------        
176200 7100-DETALLE-FILA-I.                                                     
176300                                                                          
176400     IF TB-BKG-ES-VIGENTE (IX-BKG)                                        
176500        PERFORM 7150-CLASIFICAR-I THRU 7150-CLASIFICAR-F                  
176600        PERFORM 7200-IMPRIMIR-DETALLE-I                                   
176700           THRU 7200-IMPRIMIR-DETALLE-F                                   
176800     END-IF.                                                              
176900                                                                          
177000 7100-DETALLE-FILA-F. EXIT.                                               
177100*    CLASIFICA CADA RESERVA VIGENTE EN NEGOCIACION PENDIENTE, PAGO        
177200*    PENDIENTE O VIGENTE (CONFIRMADA/COMPLETADA/EN CHECK-OUT/EN           
177300*    DISPUTA) PARA LOS CONTADORES DEL LISTADO.  EL ESTADO LEGADO          
177400*    'PENDING' (DE ANTES DE LA NEGOCIACION, ALQ-0044) SE RECLASI-         
177500*    FICA SEGUN TENGA O NO UN TB-BKG-NEGO-PCT DISTINTO DE CERO.           
177600                                                                          
177700                                                                          
177800*----  CLASIFICA LA RESERVA PARA LOS CONTADORES DEL LISTADO -----         
177900*      EL ESTADO LEGADO 'PENDING' SE RECLASIFICA POR NEGO-PCT.            
178000 7150-CLASIFICAR-I.                                                       
178100                                                                          
178200*    NOTA -- SI TB-BKG-NEGO-PCT ES DISTINTO DE CERO PARA UNA RESERVA EN   
178300*            ESTADO LEGADO 'PENDING', SE LA CUENTA COMO NEGOCIACION       
178400*            PENDIENTE; SI ES CERO, COMO PAGO PENDIENTE.  ESTA REGLA ES   
178500*            SOLO PARA COMPATIBILIDAD CON RESERVAS VIEJAS QUE QUEDARON EN 
178600*            ESE ESTADO ANTES DE ALQ-0044.                                
178700                                                                          
178800     IF TB-BKG-EST-NEGO-PEND (IX-BKG)                                     
178900        OR (TB-BKG-EST-LEGADO-PEND (IX-BKG)                               
179000           AND TB-BKG-NEGO-PCT (IX-BKG) IS NOT EQUAL ZERO)                
179100        ADD 1 TO WS-CANT-NEGO-PEND                                        
179200     END-IF                                                               
179300                                                                          
179400     IF TB-BKG-EST-PAGO-PEND (IX-BKG)                                     
179500        OR (TB-BKG-EST-LEGADO-PEND (IX-BKG)                               
179600           AND TB-BKG-NEGO-PCT (IX-BKG) IS EQUAL ZERO)                    
179700        ADD 1 TO WS-CANT-PAGO-PEND                                        
179800     END-IF                                                               
179900                                                                          
180000     IF TB-BKG-CHECKIN (IX-BKG) IS NOT GREATER THAN                       
180100                                          WS-FECHA-PROCESO                
180200        AND TB-BKG-CHECKOUT (IX-BKG) IS NOT LESS THAN                     
180300                                          WS-FECHA-PROCESO                
180400        AND (TB-BKG-EST-CONFIRMADA (IX-BKG)                               
180500           OR TB-BKG-EST-CHECKOUT-HUESP (IX-BKG)                          
180600           OR TB-BKG-EST-PAGO-PEND (IX-BKG))                              
180700        ADD 1 TO WS-CANT-VIGENTES                                         
180800     END-IF                                                               
180900                                                                          
181000     IF TB-BKG-EST-COMPLETADA (IX-BKG)                                    
181100        ADD 1 TO WS-CANT-COMPLETADAS                                      
181200     END-IF                                                               
181300                                                                          
181400     IF TB-BKG-EST-CANCEL-DUENO (IX-BKG)                                  
181500        OR TB-BKG-EST-CANCEL-HUESP (IX-BKG)                               
181600        ADD 1 TO WS-CANT-CANCELADAS                                       
181700     END-IF                                                               
181800                                                                          
181900     ADD TB-BKG-TOTAL-PRICE (IX-BKG) TO WS-SUM-PRECIO-TOTAL.              
182000                                                                          
182100 7150-CLASIFICAR-F. EXIT.                                                 
182200*    LAS NOCHES QUE SE MUESTRAN EN EL LISTADO SE RECALCULAN CON UN        
182300*    NUEVO LLAMADO A PGMFECNO EN VEZ DE GUARDAR EL VALOR CALCULADO        
182400*    EN 2500 -- LA TABLA TB-RESERVAS NO TIENE UNA COLUMNA PARA            
182500*    NOCHES, SOLO PARA CHECKIN/CHECKOUT Y PRECIO YA CALCULADO.            
182600                                                                          
182700                                                                          
182800*----  IMPRIME UN RENGLON DEL LISTADO, CON SALTO DE PAGINA ------         
182900*      LAS NOCHES SE RECALCULAN DE LAS FECHAS PARA EL LISTADO,            
183000*      NO SE ARRASTRAN DESDE LA CARGA DE LA TRANSACCION.                  
183100 7200-IMPRIMIR-DETALLE-I.                                                 
183200                                                                          
183300*    EL DESCUENTO (TB-BKG-DISC-PCT) SE IMPRIME TAL COMO QUEDO             
183400*    GRABADO EN LA RESERVA -- NO SE RECALCULA COMO LAS NOCHES,            
183500*    PORQUE NO DEPENDE DE LA FECHA DE PROCESO DE HOY.                     
183600                                                                          
183700     MOVE TB-BKG-CHECKIN (IX-BKG)  TO WK-FEC-DESDE                        
183800     MOVE TB-BKG-CHECKOUT (IX-BKG) TO WK-FEC-HASTA                        
183900     CALL WS-PGMFEC USING WK-COMUNICACION                                 
184000     ADD WK-NOCHES TO WS-SUM-NOCHES                                       
184100                                                                          
184200     IF IMP-CUENTA-LINEA IS GREATER THAN 15                               
184300        PERFORM 7250-IMPRIMIR-TITULOS-I                                   
184400           THRU 7250-IMPRIMIR-TITULOS-F                                   
184500     END-IF                                                               
184600                                                                          
184700     MOVE TB-BKG-ID (IX-BKG)          TO IMP-BKG-IMP                      
184800     MOVE TB-BKG-PROP-ID (IX-BKG)     TO IMP-PROP-IMP                     
184900     MOVE TB-BKG-USER-ID (IX-BKG)     TO IMP-USR-IMP                      
185000     MOVE TB-BKG-CHECKIN (IX-BKG)     TO IMP-CKIN-IMP                     
185100     MOVE TB-BKG-CHECKOUT (IX-BKG)    TO IMP-CKOUT-IMP                    
185200     MOVE WK-NOCHES                   TO IMP-NOCHES-IMP                   
185300     MOVE TB-BKG-TOTAL-PRICE (IX-BKG) TO IMP-PRECIO-IMP                   
185400     MOVE TB-BKG-DISC-PCT (IX-BKG)    TO IMP-DESC-IMP                     
185500     MOVE TB-BKG-STATUS (IX-BKG)      TO IMP-ESTADO-IMP                   
185600                                                                          
185700     WRITE REG-SALIDA-LISTADO FROM WS-REG-DETALLE AFTER 1                 
185800     IF FS-LISTADO IS NOT EQUAL '00'                                      
185900        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO                  
186000        MOVE 9999 TO RETURN-CODE                                          
186100     END-IF                                                               
186200                                                                          
186300     ADD 1 TO IMP-CUENTA-LINEA.                                           
186400                                                                          
186500 7200-IMPRIMIR-DETALLE-F. EXIT.                                           
186600*    SALTO DE PAGINA CADA 55 LINEAS (IMP-CUENTA-LINEA), CONTROL DE        
186700*    PAGINA EN IMP-CUENTA-PAGINA.  EL PRIMER SALTO DE PAGINA DE LA        
186800*    CORRIDA SE FUERZA DESDE 1000-INICIO-I DEJANDO IMP-CUENTA-LINEA       
186900*    EN 99 PARA QUE LA PRIMERA LINEA IMPRESA YA DISPARE EL                
187000*    ENCABEZADO.                                                          
187100                                                                          
187200                                                                          
187300*----  ENCABEZADO Y SUBTITULOS DE PAGINA NUEVA -------------------        
187400 7250-IMPRIMIR-TITULOS-I.                                                 
187500                                                                          
187600*    IMP-FECHA-TIT SALE DE WS-FECHA-PROCESO (VER 1050-DERIVAR-            
187700*    SIGLO-I); SI ESE PARRAFO QUEDARA MAL, EL ENCABEZADO DE TODAS         
187800*    LAS PAGINAS DEL LISTADO SALDRIA CON EL SIGLO EQUIVOCADO.             
187900                                                                          
188000     MOVE WS-FECHA-PROCESO   TO IMP-FECHA-TIT                             
188100     MOVE IMP-CUENTA-PAGINA  TO IMP-PAG-TIT                               
188200     ADD  1 TO IMP-CUENTA-PAGINA                                          
188300     MOVE 1 TO IMP-CUENTA-LINEA                                           
188400                                                                          
188500     WRITE REG-SALIDA-LISTADO FROM IMP-TITULO AFTER PAGE                  
188600     WRITE REG-SALIDA-LISTADO FROM IMP-LINE   AFTER 1                     
188700     WRITE REG-SALIDA-LISTADO FROM IMP-SUBTITULO AFTER 1                  
188800     WRITE REG-SALIDA-LISTADO FROM IMP-LINE2  AFTER 1.                    
188900                                                                          
189000 7250-IMPRIMIR-TITULOS-F. EXIT.                                           
189100*    CUATRO LINEAS DE TOTALES AL PIE DEL LISTADO: RESERVAS/               
189200*    COMPLETADAS/CANCELADAS, PROMEDIOS DE PRECIO Y NOCHES,                
189300*    CLASIFICACION (NEGOCIACION/PAGO PENDIENTE/VIGENTES) Y                
189400*    SOLAPES/RECHAZOS.  LOS PROMEDIOS SE CALCULAN SOLO SI HUBO AL         
189500*    MENOS UNA RESERVA VIGENTE, PARA NO DIVIDIR POR CERO.                 
189600                                                                          
189700                                                                          
189800*----  BLOQUE DE TOTALES AL PIE DEL LISTADO ----------------------        
189900 7900-IMPRIMIR-TOTALES-I.                                                 
190000                                                                          
190100*    IMP-TOT-SOLAP-ELIM E IMP-TOT-SOLAP-OMIT VIENEN DE WS-BKG-            
190200*    CANCEL-SOLAPE Y WS-OVERLAP-SKIPPED, ACUMULADOS DESDE EL              
190300*    PRIMER PAGO CONFIRMADO DE LA CORRIDA (PARRAFO 4010).                 
190400                                                                          
190500     IF WS-CANT-GRABADAS IS GREATER THAN ZERO                             
190600        COMPUTE WS-AVG-PRECIO ROUNDED =                                   
190700           WS-SUM-PRECIO-TOTAL / WS-CANT-GRABADAS                         
190800        COMPUTE WS-AVG-NOCHES ROUNDED =                                   
190900           WS-SUM-NOCHES / WS-CANT-GRABADAS                               
191000     ELSE                                                                 
191100        MOVE ZEROS TO WS-AVG-PRECIO  WS-AVG-NOCHES                        
191200     END-IF                                                               
191300                                                                          
191400     WRITE REG-SALIDA-LISTADO FROM IMP-LINE AFTER 1                       
191500                                                                          
191600     MOVE WS-CANT-GRABADAS    TO IMP-TOT-RESERVAS                         
191700     MOVE WS-CANT-COMPLETADAS TO IMP-TOT-COMPLETAS                        
191800     MOVE WS-CANT-CANCELADAS  TO IMP-TOT-CANCELADAS                       
191900     WRITE REG-SALIDA-LISTADO FROM IMP-TOTAL-1 AFTER 1                    
192000                                                                          
192100     MOVE WS-AVG-PRECIO       TO IMP-TOT-PRECIO-PROM                      
192200     MOVE WS-AVG-NOCHES       TO IMP-TOT-NOCHES-PROM                      
192300     WRITE REG-SALIDA-LISTADO FROM IMP-TOTAL-2 AFTER 1                    
192400                                                                          
192500     MOVE WS-CANT-NEGO-PEND   TO IMP-TOT-NEGO                             
192600     MOVE WS-CANT-PAGO-PEND   TO IMP-TOT-PAGO                             
192700     MOVE WS-CANT-VIGENTES    TO IMP-TOT-VIG                              
192800     WRITE REG-SALIDA-LISTADO FROM IMP-TOTAL-3 AFTER 1                    
192900                                                                          
193000     MOVE WS-BKG-CANCEL-SOLAPE TO IMP-TOT-SOLAP-ELIM                      
193100     MOVE WS-OVERLAP-SKIPPED   TO IMP-TOT-SOLAP-OMIT                      
193200     MOVE WS-TRX-RECHAZADAS    TO IMP-TOT-TRX-RECH                        
193300     WRITE REG-SALIDA-LISTADO FROM IMP-TOTAL-4 AFTER 1                    
193400                                                                          
193500     WRITE REG-SALIDA-LISTADO FROM IMP-LINE AFTER 1.                      
193600                                                                          
193700 7900-IMPRIMIR-TOTALES-F. EXIT.                                           
193800*    TODAS LAS TRANSACCIONES RECHAZADAS PASAN POR ESTE UNICO              
193900*    PARRAFO, QUE ESCRIBE UNA LINEA EN ERRLOG CON EL TIPO DE              
194000*    TRANSACCION, EL NUMERO DE RESERVA (CUANDO SE CONOCE) Y EL            
194100*    MOTIVO ARMADO POR EL PARRAFO QUE DETECTO EL RECHAZO EN               
194200*    WS-MOTIVO-RECHAZO.  DESDE ALQ-0177.                                  
194300                                                                          
194400                                                                          
194500*----  UNA LINEA DEL LISTADO DE TRANSACCIONES RECHAZADAS ---------        
194600 8000-RECHAZAR-I.                                                         
194700                                                                          
194800*    IMP-REJ-BKG PUEDE QUEDAR EN CERO SI EL RECHAZO OCURRIO ANTES         
194900*    DE ENCONTRAR LA RESERVA (POR EJEMPLO 'RESERVA INEXISTENTE') --       
195000*    NO HAY NUMERO DE RESERVA VALIDO PARA IMPRIMIR EN ESE CASO.           
195100                                                                          
195200     IF WS-TRX-RECHAZADAS IS EQUAL ZERO                                   
195300        WRITE REG-SALIDA-ERRLOG FROM IMP-REJ-SUBTITULO AFTER 1            
195400        WRITE REG-SALIDA-ERRLOG FROM IMP-LINE2 AFTER 1                    
195500     END-IF                                                               
195600                                                                          
195700     MOVE TRX-TYPE          TO IMP-REJ-TIPO                               
195800     MOVE TRX-BOOKING-ID    TO IMP-REJ-BKG                                
195900     MOVE WS-MOTIVO-RECHAZO TO IMP-REJ-MOTIVO                             
196000                                                                          
196100     WRITE REG-SALIDA-ERRLOG FROM IMP-REJ-DETALLE AFTER 1                 
196200     IF FS-ERRLOG IS NOT EQUAL '00'                                       
196300        DISPLAY '* ERROR EN WRITE ERRLOG = ' FS-ERRLOG                    
196400        MOVE 9999 TO RETURN-CODE                                          
196500     END-IF                                                               
196600                                                                          
196700     ADD 1 TO WS-TRX-RECHAZADAS.                                          
196800                                                                          
196900 8000-RECHAZAR-F. EXIT.                                                   
197000*    GRABA BKGOUT RECORRIENDO TODA TB-RESERVAS UNA SOLA VEZ AL            
197100*    FINAL DEL PROCESO, DESPUES DE APLICAR TODAS LAS NOVEDADES DEL        
197200*    DIA Y EL BARRIDO DE SOLAPAMIENTO -- ES EL NUEVO MAESTRO PARA         
197300*    LA CORRIDA DE MANANA.                                                
197400                                                                          
197500                                                                          
197600*----  VUELCA A DISCO LAS RESERVAS VIGENTES DE LA TABLA ----------        
197700*      EN MEMORIA, EN ORDEN DE BKG-ID (ORDEN DE LA TABLA).                
197800 9000-GRABAR-RESERVAS-I.                                                  
197900                                                                          
198000*    USA UN PERFORM ... VARYING SOBRE WS-IX-BARRIDO, NO SEARCH,           
198100*    PORQUE RECORRE TODA LA TABLA SECUENCIALMENTE DE PRINCIPIO A          
198200*    FIN EN VEZ DE BUSCAR UNA FILA PUNTUAL.                               
198300                                                                          
198400     IF WS-BKG-CANT IS GREATER THAN ZERO                                  
198500        PERFORM 9010-GRABAR-FILA-I THRU 9010-GRABAR-FILA-F                
198600           VARYING IX-BKG FROM 1 BY 1                                     
198700              UNTIL IX-BKG IS GREATER THAN WS-BKG-CANT                    
198800     END-IF.                                                              
198900                                                                          
199000 9000-GRABAR-RESERVAS-F. EXIT.                                            
199100*    SOLO SE GRABAN LAS FILAS VIGENTES (TB-BKG-ES-VIGENTE); LAS           
199200*    MARCADAS BORRADAS POR EL BARRIDO DE SOLAPAMIENTO (PARRAFO            
199300*    4010) SE DESCARTAN ACA -- NO QUEDAN EN EL MAESTRO DE SALIDA.         
199400                                                                          
199500                                                                          
199600 9010-GRABAR-FILA-I.                                                      
199700                                                                          
199800*    SE INVOCA UNA VEZ POR FILA DESDE EL PERFORM ... VARYING DE           
199900*    9000; LA COPY CPBKMAST DEFINE EL LAYOUT DE SALIDA REG-               
200000*    SALIDA-BKGOUT QUE SE ESCRIBE EN ESTE PARRAFO.                        
200100                                                                          
200200     IF TB-BKG-ES-VIGENTE (IX-BKG)                                        
200300        MOVE TB-BKG-ID (IX-BKG)          TO BKG-ID                        
200400        MOVE TB-BKG-USER-ID (IX-BKG)     TO BKG-USER-ID                   
200500        MOVE TB-BKG-PROP-ID (IX-BKG)     TO BKG-PROP-ID                   
200600        MOVE TB-BKG-CHECKIN (IX-BKG)     TO BKG-CHECKIN                   
200700        MOVE TB-BKG-CHECKOUT (IX-BKG)    TO BKG-CHECKOUT                  
200800        MOVE TB-BKG-TOTAL-PRICE (IX-BKG) TO BKG-TOTAL-PRICE               
200900        MOVE TB-BKG-STATUS (IX-BKG)      TO BKG-STATUS                    
201000        MOVE TB-BKG-DISC-PCT (IX-BKG)    TO BKG-DISC-PCT                  
201100        MOVE TB-BKG-NEGO-PCT (IX-BKG)    TO BKG-NEGO-PCT                  
201200        MOVE 'N'                         TO BKG-DELETED                   
201300                                                                          
201400        WRITE REG-SALIDA-BKGOUT FROM REG-RESERVA                          
201500        IF FS-BKGOUT IS NOT EQUAL '00'                                    
201600           DISPLAY '* ERROR EN WRITE BKGOUT = ' FS-BKGOUT                 
201700           MOVE 9999 TO RETURN-CODE                                       
201800        END-IF                                                            
201900                                                                          
202000        ADD 1 TO WS-CANT-GRABADAS                                         
202100     END-IF.                                                              
202200                                                                          
202300 9010-GRABAR-FILA-F. EXIT.                                                
202400*    CIERRA LOS SEIS ARCHIVOS Y DEJA EN CONSOLA EL RESUMEN DE             
202500*    TRANSACCIONES LEIDAS, APLICADAS Y RECHAZADAS PARA QUE EL             
202600*    OPERADOR DEL TURNO NOCHE PUEDA VERIFICAR DE UN VISTAZO QUE EL        
202700*    PROCESO CERRO BIEN ANTES DE LIBERAR EL LISTADO IMPRESO.              
202800                                                                          
202900                                                                          
203000*----  CIERRE DE ARCHIVOS Y ESTADISTICAS FINALES DE LA CORRIDA --         
203100 9999-FINAL-I.                                                            
203200                                                                          
203300*    SE HACE UN SOLO CLOSE POR ARCHIVO, SIN VERIFICAR FS DE VUELTA        
203400*    -- SI EL CLOSE FALLARA EL PASO DE JCL SIGUIENTE LO DETECTARIA        
203500*    AL INTENTAR ABRIR EL MISMO DATASET EN MODO EXCLUSIVO.                
203600                                                                          
203700     CLOSE PROPERTY-FILE                                                  
203800     IF FS-PROPTY IS NOT EQUAL '00'                                       
203900        DISPLAY '* ERROR EN CLOSE PROPTY = ' FS-PROPTY                    
204000     END-IF                                                               
204100                                                                          
204200     CLOSE BOOKING-FILE                                                   
204300     IF FS-BKGIN IS NOT EQUAL '00'                                        
204400        DISPLAY '* ERROR EN CLOSE BKGIN = ' FS-BKGIN                      
204500     END-IF                                                               
204600                                                                          
204700     CLOSE TRANS-FILE                                                     
204800     IF FS-TRXIN IS NOT EQUAL '00'                                        
204900        DISPLAY '* ERROR EN CLOSE TRXIN = ' FS-TRXIN                      
205000     END-IF                                                               
205100                                                                          
205200     CLOSE BOOKOUT-FILE                                                   
205300     IF FS-BKGOUT IS NOT EQUAL '00'                                       
205400        DISPLAY '* ERROR EN CLOSE BKGOUT = ' FS-BKGOUT                    
205500     END-IF                                                               
205600                                                                          
205700     CLOSE REPORT-FILE                                                    
205800     IF FS-LISTADO IS NOT EQUAL '00'                                      
205900        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO                  
206000     END-IF                                                               
206100                                                                          
206200     CLOSE ERROR-FILE                                                     
206300     IF FS-ERRLOG IS NOT EQUAL '00'                                       
206400        DISPLAY '* ERROR EN CLOSE ERRLOG = ' FS-ERRLOG                    
206500     END-IF                                                               
206600                                                                          
206700*    RESUMEN A CONSOLA -- NO VA A NINGUN ARCHIVO, ES SOLO PARA            
206800*    QUE EL OPERADOR VEA DE UN VISTAZO COMO CERRO LA CORRIDA.             
206900     DISPLAY '****************************************'                   
207000     DISPLAY '*  PROGM50S - ESTADISTICAS DE LA CORRIDA *'                 
207100     DISPLAY '****************************************'                   
207200     DISPLAY 'TRANSACCIONES LEIDAS ...... : ' WS-TRX-LEIDAS               
207300     DISPLAY 'TRANSACCIONES APLICADAS ... : ' WS-TRX-APLICADAS            
207400     DISPLAY 'TRANSACCIONES RECHAZADAS .. : ' WS-TRX-RECHAZADAS           
207500     DISPLAY 'RESERVAS GRABADAS ......... : ' WS-CANT-GRABADAS            
207600     DISPLAY 'SOLAPES ELIMINADOS ........ : '                             
207700                                    WS-BKG-CANCEL-SOLAPE                  
207800     DISPLAY 'SOLAPES OMITIDOS (COMPLETA) : ' WS-OVERLAP-SKIPPED.         
207900                                                                          
208000 9999-FINAL-F. EXIT.                                                      
